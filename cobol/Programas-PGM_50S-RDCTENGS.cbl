000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   RDCTENGS.
000300 AUTHOR.       R HAUSER.
000400 INSTALLATION. DATA SECURITY UNIT.
000500 DATE-WRITTEN. 1991-03-18.
000600 DATE-COMPILED.
000700 SECURITY.     CONFIDENTIAL - AUTHORIZED STAFF ONLY.
000800*REMARKS.  SCANNING ENGINE CALLED BY RDCTBA1S.  GIVEN ONE LOG
000900*     LINE AND THE EFFECTIVE RULE TABLE, APPLIES EVERY RULE
001000*     IN TABLE ORDER AND RETURNS THE REWRITTEN LINE PLUS THE
001100*     NUMBER OF HITS MADE BY EACH RULE ON THIS LINE.
001200*
001300****************************************************************
001400*                     CHANGE LOG - RDCTENGS                    *
001500*----------------------------------------------------------------
001600* 1991-03-18 RH CR00114 INITIAL BUILD.  MASKS PASSWORD=           CR00114 
001700*                       AND ACCOUNT NOS. IN APPLICATION LOGS.
001800* 1991-07-02 RH CR00139 ENGINE NOW DRIVEN OFF CALLER RULE TABLE   CR00139 
001900*                       RATHER THAN HARD CODED RULE LIST.
002000* 1992-01-09 DO CR00201 NO FUNCTIONAL CHANGE - SUPPORTS DRY RUN   CR00201 
002100*                       SWITCH NOW HANDLED BY CALLER ONLY.
002200* 1993-05-14 DO CR00266 PER-RULE HIT COUNTS RETURNED TO CALLER    CR00266 
002300*                       FOR NEW REDACTION DETAIL REPORT.
002400* 1994-09-30 MV CR00339 USER RULE LITERAL MATCH ADDED (SCAN MODE  CR00339 
002500*                       3190).  USER RULES NOW RUN LAST.
002600* 1995-06-12 MV CR00372 EMAIL ADDRESS MASKING RULE ADDED.         CR00372 
002700* 1996-01-20 MV CR00401 SOCIAL SECURITY NO. MASKING RULE ADDED.   CR00401 
002800* 1998-10-05 MV CR00481 Y2K READINESS REVIEW - PROGRAM HOLDS NO   CR00481 
002900*                       2-DIGIT YEAR FIELDS.  NO CHANGE MADE.
003000* 1999-02-14 MV CR00482 Y2K FOLLOW-UP - VERIFIED OK.              CR00482 
003100* 2000-08-21 LP CR00520 COOKIE: AND SET-COOKIE: HEADER RULES      CR00520 
003200*                       ADDED (SCAN TO END OF LINE).
003300* 2001-04-11 LP CR00551 URL USER:PASS@HOST CREDENTIAL RULE        CR00551 
003400*                       ADDED - TWO-PART REPLACEMENT.
003500* 2003-09-17 LP CR00598 ACCESS_TOKEN=/TOKEN= QUERY PARM RULE      CR00598 
003600*                       ADDED FOR WEB GATEWAY LOGS.
003700* 2005-02-02 LP CR00634 API KEY= MASKING RULE ADDED, BOTH         CR00634 
003800*                       API-KEY= AND API_KEY= SPELLINGS.
003900* 2006-11-29 TO CR00677 AWS ACCESS KEY (AKIA....) MASKING RULE    CR00677 
004000*                       ADDED.
004100* 2008-06-03 TO CR00711 GITHUB PERSONAL TOKEN (GHP_...) MASKING   CR00711 
004200*                       RULE ADDED FOR SOURCE CONTROL LOGS.
004300* 2009-01-15 TO CR00725 PERFORMANCE REVIEW OF SCAN LOOP. NO       CR00725
004400*                       FUNCTIONAL CHANGE.
004410* 2009-06-18 LP CR00914 SSN RULE (R06) WRONGLY TREATED A BLANK    CR00914
004420*                       AS A LETTER WHEN CHECKING THE BOUNDARY ON
004430*                       EITHER SIDE OF THE CANDIDATE, SO SSNS SET
004440*                       OFF BY SPACES WERE NEVER MASKED.  FIXED.
004450* 2009-11-09 LP CR00927 EMAIL RULE (R05) COULD MATCH A BARE       CR00927
004460*                       USER@WORD WITH NO DOT IN THE DOMAIN
004470*                       (E.G. USER@LOCALHOST).  DOMAIN SCAN NOW
004480*                       REQUIRES AT LEAST ONE DOT BEFORE THE
004490*                       FINAL LABEL IS ACCEPTED AS A MATCH.
004500****************************************************************
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS ALNUM-UPPER   IS '0' THRU '9' 'A' THRU 'Z'
005400     CLASS ALNUM-MIXED   IS '0' THRU '9' 'A' THRU 'Z'
005500                             'a' THRU 'z'.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500*=======================*
006600
006700*----------- CONSTANTES DE ANCHO --------------------------------
006800 77  WS-LINE-WIDTH          PIC 9(03) COMP VALUE 256.
006900 77  WS-MAXRULE             PIC 9(04) COMP VALUE 200.
007000
007100*----------- PUNTEROS DE EXPLORACION -----------------------------
007200 77  WK-POS                 PIC 9(03) COMP VALUE 1.
007300 77  WK-OUT-PTR             PIC 9(03) COMP VALUE 1.
007400 77  WK-RULE-IX             PIC 9(04) COMP VALUE 1.
007500 77  WK-ZERO-IX             PIC 9(04) COMP VALUE 1.
007600 77  WK-RULE-HITS           PIC 9(04) COMP VALUE ZEROS.
007700 77  WK-MATCH-LEN           PIC 9(03) COMP VALUE ZEROS.
007800 77  WK-MATCH-OUT-LEN       PIC 9(03) COMP VALUE ZEROS.
007900 77  WK-TMP                 PIC 9(03) COMP VALUE ZEROS.
008000 77  WK-TMP2                PIC 9(03) COMP VALUE ZEROS.
008100 77  WK-PREFIX-LEN          PIC 9(03) COMP VALUE ZEROS.
008200 77  WK-END                 PIC 9(03) COMP VALUE ZEROS.
008300 77  WK-CH                  PIC X     VALUE SPACE.
008400 77  WK-CH2                 PIC X     VALUE SPACE.
008500
008600*----------- TEXTO DE TRABAJO ------------------------------------
008700 01  WK-CUR-TEXT            PIC X(256) VALUE SPACES.
008800 01  WK-CUR-TEXT-UP         PIC X(256) VALUE SPACES.
008900 01  WK-NEW-TEXT            PIC X(256) VALUE SPACES.
009000 01  WK-MATCH-OUT           PIC X(64)  VALUE SPACES.
009100
009200*----------- MEDIDOR DE CORRIDAS (RUN LENGTH) --------------------
009300 77  WK-CHARSET-MODE        PIC 9(02) COMP VALUE ZEROS.
009400 01  WK-EXTRA-SET           PIC X(06)  VALUE SPACES.
009500 01  WK-EXTRA-CHARS REDEFINES WK-EXTRA-SET.
009600     03  WK-EXTRA-CHAR      PIC X      OCCURS 6 TIMES.
009700 77  WK-RUN-START           PIC 9(03) COMP VALUE ZEROS.
009800 77  WK-RUN-POS             PIC 9(03) COMP VALUE ZEROS.
009900 77  WK-RUN-LEN             PIC 9(03) COMP VALUE ZEROS.
010000 77  WK-RUN-SW              PIC X     VALUE 'N'.
010100     88  WK-RUN-STOP                  VALUE 'Y'.
010200     88  WK-RUN-GO                    VALUE 'N'.
010300 77  WK-EXTRA-SW            PIC X     VALUE 'N'.
010400     88  WK-EXTRA-YES                 VALUE 'Y'.
010500     88  WK-EXTRA-NO                  VALUE 'N'.
010600 77  WK-EXTRA-IX            PIC 9(02) COMP VALUE ZEROS.
010700
010800*----------- VERIFICADOR DE RANGO FIJO ---------------------------
010900 77  WK-CHK-START           PIC 9(03) COMP VALUE ZEROS.
011000 77  WK-CHK-COUNT           PIC 9(03) COMP VALUE ZEROS.
011100 77  WK-CHK-MODE            PIC 9(02) COMP VALUE ZEROS.
011200 77  WK-CHK-POS             PIC 9(03) COMP VALUE ZEROS.
011300 77  WK-CHK-N               PIC 9(03) COMP VALUE ZEROS.
011400 77  WK-CHK-SW              PIC X     VALUE 'Y'.
011500     88  WK-CHK-PASS                  VALUE 'Y'.
011600     88  WK-CHK-FAIL                  VALUE 'N'.
011700
011800*----------- CANDIDATO AWS-KEY (REGLA 01) ------------------------
011900 01  WK-AWS-CAND            PIC X(20) VALUE SPACES.
012000 01  WK-AWS-CAND-PARTS REDEFINES WK-AWS-CAND.
012100     03  WK-AWS-PREFIX      PIC X(04).
012200     03  WK-AWS-SUFFIX      PIC X(16).
012300
012400*----------- CANDIDATO SSN (REGLA 06) ----------------------------
012500 01  WK-SSN-CAND            PIC X(11) VALUE SPACES.
012600 01  WK-SSN-CAND-PARTS REDEFINES WK-SSN-CAND.
012700     03  WK-SSN-PART1       PIC X(03).
012800     03  WK-SSN-DASH1       PIC X(01).
012900     03  WK-SSN-PART2       PIC X(02).
013000     03  WK-SSN-DASH2       PIC X(01).
013100     03  WK-SSN-PART3       PIC X(04).
013200 01  WK-SSN-CAND-NUM REDEFINES WK-SSN-CAND-PARTS.
013300     03  WK-SSN-NUM1        PIC 9(03).
013400     03  FILLER             PIC X(01).
013500     03  WK-SSN-NUM2        PIC 9(02).
013600     03  FILLER             PIC X(01).
013700     03  WK-SSN-NUM3        PIC 9(04).
013800
013900*----------- DOMINIO DE CORREO (REGLA 05) ------------------------
014000 77  WK-DOM-LEN             PIC 9(03) COMP VALUE ZEROS.
014100 77  WK-LBL-LEN             PIC 9(03) COMP VALUE ZEROS.
014200 77  WK-LBL-START           PIC 9(03) COMP VALUE ZEROS.
014300 77  WK-LBL-SW              PIC X     VALUE 'N'.
014400     88  WK-LBL-DONE                  VALUE 'Y'.
014500     88  WK-LBL-MORE                  VALUE 'N'.
014600 77  WK-LBL-OK-SW           PIC X     VALUE 'Y'.
014700     88  WK-LBL-OK                    VALUE 'Y'.
014800     88  WK-LBL-BAD                   VALUE 'N'.
014810*    2009-11-09 LP CR00927 TRACKS WHETHER AN INTERIOR LABEL DOT
014820*                 WAS EVER CONSUMED - A DOMAIN THAT IS NOTHING
014830*                 BUT A BARE FINAL LABEL (NO DOT AT ALL) MUST
014840*                 NOT BE ACCEPTED AS A COMPLETE EMAIL DOMAIN.
014850 77  WK-LBL-DOT-SW          PIC X     VALUE 'N'.
014860     88  WK-LBL-DOT-SEEN              VALUE 'Y'.
014870     88  WK-LBL-DOT-NONE              VALUE 'N'.
014900
015000*----------- TEXTOS DE REEMPLAZO FIJOS ---------------------------
015100 77  WS-R01-REPL    PIC X(40) VALUE '[REDACTED_AWS_KEY]'.
015200 77  WS-R01-REPL-LEN PIC 9(02) COMP VALUE 18.
015300 77  WS-R02-REPL    PIC X(40)
015400                    VALUE 'authorization: bearer [REDACTED]'.
015500 77  WS-R02-REPL-LEN PIC 9(02) COMP VALUE 32.
015600 77  WS-R03-REPL    PIC X(40) VALUE 'api_key=[REDACTED]'.
015700 77  WS-R03-REPL-LEN PIC 9(02) COMP VALUE 18.
015800 77  WS-R04-REPL    PIC X(40) VALUE 'password=[REDACTED]'.
015900 77  WS-R04-REPL-LEN PIC 9(02) COMP VALUE 19.
016000 77  WS-R05-REPL    PIC X(40) VALUE '[REDACTED_EMAIL]'.
016100 77  WS-R05-REPL-LEN PIC 9(02) COMP VALUE 16.
016200 77  WS-R06-REPL    PIC X(40) VALUE '[REDACTED_SSN]'.
016300 77  WS-R06-REPL-LEN PIC 9(02) COMP VALUE 14.
016400 77  WS-R07-REPL    PIC X(40) VALUE '[REDACTED_GITHUB_TOKEN]'.
016500 77  WS-R07-REPL-LEN PIC 9(02) COMP VALUE 23.
016600 77  WS-R08-USER-REPL PIC X(20) VALUE '[REDACTED_USER]'.
016700 77  WS-R08-PASS-REPL PIC X(20) VALUE '[REDACTED_PASS]'.
016800 77  WS-R09-REPL    PIC X(40) VALUE 'Cookie: [REDACTED]'.
016900 77  WS-R09-REPL-LEN PIC 9(02) COMP VALUE 18.
017000 77  WS-R10-REPL    PIC X(40) VALUE 'Set-Cookie: [REDACTED]'.
017100 77  WS-R10-REPL-LEN PIC 9(02) COMP VALUE 22.
017200 77  WS-R11-SUFFIX  PIC X(12) VALUE '[REDACTED]'.
017300 77  WS-R11-SUFFIX-LEN PIC 9(02) COMP VALUE 10.
017400
017500*--------------------------------------------------------------
017600 LINKAGE SECTION.
017700*================*
017800
017900 01  LK-RULE-COUNT           PIC 9(04) COMP.
018000
018100 01  LK-RULE-TABLE.
018200     03  LK-RULE-ENTRY OCCURS 200 TIMES.
018300         05  LK-RULE-ID       PIC X(20).
018400         05  LK-RULE-DESC     PIC X(40).
018500         05  LK-RULE-REPL     PIC X(40).
018600         05  LK-RULE-NUMBER   PIC 9(02).
018700         05  LK-RULE-USER-SW  PIC X.
018800             88  LK-RULE-IS-USER VALUE 'Y'.
018900         05  LK-RULE-LITERAL  PIC X(40).
019000
019100 01  LK-IN-TEXT              PIC X(256).
019200 01  LK-OUT-TEXT             PIC X(256).
019300
019400 01  LK-LINE-HITS.
019500     03  LK-HIT-COUNT OCCURS 200 TIMES PIC 9(04) COMP.
019600
019700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019800 PROCEDURE DIVISION USING LK-RULE-COUNT
019900                          LK-RULE-TABLE
020000                          LK-IN-TEXT
020100                          LK-OUT-TEXT
020200                          LK-LINE-HITS.
020300
020400 MAIN-PROGRAM-I.
020500
020600     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
020700     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
020800        UNTIL WK-RULE-IX > LK-RULE-COUNT.
020900     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
021000
021100 MAIN-PROGRAM-F. GOBACK.
021200
021300
021400*---- PONE EN CERO LOS CONTADORES DE LA LLAMADA -----------------
021500 1000-INICIO-I.
021600
021700     MOVE LK-IN-TEXT TO WK-CUR-TEXT
021800     MOVE 1 TO WK-RULE-IX
021900     MOVE 1 TO WK-ZERO-IX
022000
022100     PERFORM 1050-ZERAR-HITS-I THRU 1050-ZERAR-HITS-F
022200        UNTIL WK-ZERO-IX > LK-RULE-COUNT.
022300
022400 1000-INICIO-F. EXIT.
022500
022600 1050-ZERAR-HITS-I.
022700
022800     MOVE 0 TO LK-HIT-COUNT (WK-ZERO-IX)
022900     ADD 1 TO WK-ZERO-IX.
023000
023100 1050-ZERAR-HITS-F. EXIT.
023200
023300
023400*---- UNA PASADA COMPLETA POR REGLA SOBRE LA LINEA --------------
023500 2000-PROCESO-I.
023600
023700     MOVE WK-CUR-TEXT TO WK-CUR-TEXT-UP
023800     INSPECT WK-CUR-TEXT-UP CONVERTING
023900         'abcdefghijklmnopqrstuvwxyz'
024000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024100
024200     MOVE SPACES TO WK-NEW-TEXT
024300     MOVE 1 TO WK-OUT-PTR
024400     MOVE 1 TO WK-POS
024500     MOVE 0 TO WK-RULE-HITS
024600
024700     PERFORM 2100-ESCANEAR-I THRU 2100-ESCANEAR-F
024800        UNTIL WK-POS > WS-LINE-WIDTH
024900
025000     MOVE WK-NEW-TEXT TO WK-CUR-TEXT
025100     MOVE WK-RULE-HITS TO LK-HIT-COUNT (WK-RULE-IX)
025200     ADD 1 TO WK-RULE-IX.
025300
025400 2000-PROCESO-F. EXIT.
025500
025600
025700*---- UN PASO DE LA EXPLORACION (UNA POSICION) -------------------
025800 2100-ESCANEAR-I.
025900
026000     MOVE 0 TO WK-MATCH-LEN
026100
026200     IF LK-RULE-IS-USER (WK-RULE-IX)
026300        PERFORM 3190-PROBAR-USUARIO-I
026400           THRU 3190-PROBAR-USUARIO-F
026500     ELSE
026600        PERFORM 3100-DESPACHAR-I THRU 3100-DESPACHAR-F
026700     END-IF
026800
026900     IF WK-MATCH-LEN > 0
027000        STRING WK-MATCH-OUT (1:WK-MATCH-OUT-LEN)
027100               DELIMITED BY SIZE
027200               INTO WK-NEW-TEXT
027300               WITH POINTER WK-OUT-PTR
027400        ADD WK-MATCH-LEN TO WK-POS
027500        ADD 1 TO WK-RULE-HITS
027600     ELSE
027700        STRING WK-CUR-TEXT (WK-POS:1) DELIMITED BY SIZE
027800               INTO WK-NEW-TEXT
027900               WITH POINTER WK-OUT-PTR
028000        ADD 1 TO WK-POS
028100     END-IF.
028200
028300 2100-ESCANEAR-F. EXIT.
028400
028500
028600*---- DESPACHA A LA RUTINA DE LA REGLA BASE CORRESPONDIENTE ------
028700 3100-DESPACHAR-I.
028800
028900     EVALUATE LK-RULE-NUMBER (WK-RULE-IX)
029000        WHEN 01 PERFORM 3101-PROBAR-R01-I THRU 3101-PROBAR-R01-F
029100        WHEN 02 PERFORM 3102-PROBAR-R02-I THRU 3102-PROBAR-R02-F
029200        WHEN 03 PERFORM 3103-PROBAR-R03-I THRU 3103-PROBAR-R03-F
029300        WHEN 04 PERFORM 3104-PROBAR-R04-I THRU 3104-PROBAR-R04-F
029400        WHEN 05 PERFORM 3105-PROBAR-R05-I THRU 3105-PROBAR-R05-F
029500        WHEN 06 PERFORM 3106-PROBAR-R06-I THRU 3106-PROBAR-R06-F
029600        WHEN 07 PERFORM 3107-PROBAR-R07-I THRU 3107-PROBAR-R07-F
029700        WHEN 08 PERFORM 3108-PROBAR-R08-I THRU 3108-PROBAR-R08-F
029800        WHEN 09 PERFORM 3109-PROBAR-R09-I THRU 3109-PROBAR-R09-F
029900        WHEN 10 PERFORM 3110-PROBAR-R10-I THRU 3110-PROBAR-R10-F
030000        WHEN 11 PERFORM 3111-PROBAR-R11-I THRU 3111-PROBAR-R11-F
030100        WHEN OTHER
030200           CONTINUE
030300     END-EVALUATE.
030400
030500 3100-DESPACHAR-F. EXIT.
030600
030700
030800*---- REGLA 01 - AWS-KEY -----------------------------------------
030900 3101-PROBAR-R01-I.
031000
031100     COMPUTE WK-END = WK-POS + 19
031200     IF WK-END NOT > WS-LINE-WIDTH
031300        MOVE WK-CUR-TEXT (WK-POS:20) TO WK-AWS-CAND
031400        IF WK-AWS-PREFIX = 'AKIA'
031500           MOVE WK-POS TO WK-CHK-START
031600           ADD  4 TO WK-CHK-START
031700           MOVE 16 TO WK-CHK-COUNT
031800           MOVE 01 TO WK-CHK-MODE
031900           PERFORM 9200-VERIFICAR-RANGO-I
032000              THRU 9200-VERIFICAR-RANGO-F
032100           IF WK-CHK-PASS
032200              MOVE 20 TO WK-MATCH-LEN
032300              MOVE WS-R01-REPL TO WK-MATCH-OUT
032400              MOVE WS-R01-REPL-LEN TO WK-MATCH-OUT-LEN
032500           END-IF
032600        END-IF
032700     END-IF.
032800
032900 3101-PROBAR-R01-F. EXIT.
033000
033100
033200*---- REGLA 02 - BEARER-AUTH (CASE-INSENSITIVE) ------------------
033300 3102-PROBAR-R02-I.
033400
033500     COMPUTE WK-END = WK-POS + 21
033600     IF WK-END NOT > WS-LINE-WIDTH
033700        IF WK-CUR-TEXT-UP (WK-POS:22) = 'AUTHORIZATION: BEARER '
033800           MOVE WK-POS TO WK-RUN-START
033900           ADD  22 TO WK-RUN-START
034000           MOVE 02 TO WK-CHARSET-MODE
034100           MOVE '-_.=  ' TO WK-EXTRA-SET
034200           PERFORM 9000-MEDIR-I THRU 9000-MEDIR-F
034300           IF WK-RUN-LEN > 0
034400              COMPUTE WK-MATCH-LEN = 22 + WK-RUN-LEN
034500              MOVE WS-R02-REPL TO WK-MATCH-OUT
034600              MOVE WS-R02-REPL-LEN TO WK-MATCH-OUT-LEN
034700           END-IF
034800        END-IF
034900     END-IF.
035000
035100 3102-PROBAR-R02-F. EXIT.
035200
035300
035400*---- REGLA 03 - API-KEY (CASE-INSENSITIVE) ----------------------
035500 3103-PROBAR-R03-I.
035600
035700     MOVE 0 TO WK-PREFIX-LEN
035800     COMPUTE WK-END = WK-POS + 6
035900     IF WK-END NOT > WS-LINE-WIDTH
036000        MOVE WK-POS TO WK-TMP
036100        ADD  3 TO WK-TMP
036200        IF WK-CUR-TEXT-UP (WK-POS:3)  = 'API'
036300           AND WK-CUR-TEXT-UP (WK-TMP:4) = 'KEY='
036400           MOVE 7 TO WK-PREFIX-LEN
036500        END-IF
036600     END-IF
036700
036800     IF WK-PREFIX-LEN = 0
036900        COMPUTE WK-END = WK-POS + 7
037000        IF WK-END NOT > WS-LINE-WIDTH
037100           MOVE WK-POS TO WK-TMP
037200           ADD  3 TO WK-TMP
037300           IF WK-CUR-TEXT-UP (WK-POS:3) = 'API'
037400              AND (WK-CUR-TEXT (WK-TMP:1) = '_'
037500                OR WK-CUR-TEXT (WK-TMP:1) = '-')
037600              MOVE WK-POS TO WK-TMP2
037700              ADD  4 TO WK-TMP2
037800              IF WK-CUR-TEXT-UP (WK-TMP2:4) = 'KEY='
037900                 MOVE 8 TO WK-PREFIX-LEN
038000              END-IF
038100           END-IF
038200        END-IF
038300     END-IF
038400
038500     IF WK-PREFIX-LEN > 0
038600        MOVE WK-POS TO WK-RUN-START
038700        ADD  WK-PREFIX-LEN TO WK-RUN-START
038800        MOVE 02 TO WK-CHARSET-MODE
038900        MOVE '-_.   ' TO WK-EXTRA-SET
039000        PERFORM 9000-MEDIR-I THRU 9000-MEDIR-F
039100        IF WK-RUN-LEN > 0
039200           COMPUTE WK-MATCH-LEN = WK-PREFIX-LEN + WK-RUN-LEN
039300           MOVE WS-R03-REPL TO WK-MATCH-OUT
039400           MOVE WS-R03-REPL-LEN TO WK-MATCH-OUT-LEN
039500        END-IF
039600     END-IF.
039700
039800 3103-PROBAR-R03-F. EXIT.
039900
040000
040100*---- REGLA 04 - PASSWORD (CASE-INSENSITIVE) ---------------------
040200 3104-PROBAR-R04-I.
040300
040400     COMPUTE WK-END = WK-POS + 8
040500     IF WK-END NOT > WS-LINE-WIDTH
040600        IF WK-CUR-TEXT-UP (WK-POS:9) = 'PASSWORD='
040700           MOVE WK-POS TO WK-RUN-START
040800           ADD  9 TO WK-RUN-START
040900           MOVE 03 TO WK-CHARSET-MODE
041000           PERFORM 9000-MEDIR-I THRU 9000-MEDIR-F
041100           IF WK-RUN-LEN > 0
041200              COMPUTE WK-MATCH-LEN = 9 + WK-RUN-LEN
041300              MOVE WS-R04-REPL TO WK-MATCH-OUT
041400              MOVE WS-R04-REPL-LEN TO WK-MATCH-OUT-LEN
041500           END-IF
041600        END-IF
041700     END-IF.
041800
041900 3104-PROBAR-R04-F. EXIT.
042000
042100
042200*---- REGLA 05 - EMAIL -------------------------------------------
042300 3105-PROBAR-R05-I.
042400
042500     MOVE 04 TO WK-CHARSET-MODE
042600     MOVE '._%+- ' TO WK-EXTRA-SET
042700     MOVE WK-POS TO WK-RUN-START
042800     PERFORM 9000-MEDIR-I THRU 9000-MEDIR-F
042900
043000     IF WK-RUN-LEN > 0
043100        MOVE WK-POS TO WK-TMP
043200        ADD  WK-RUN-LEN TO WK-TMP
043300        IF WK-TMP NOT > WS-LINE-WIDTH
043400           IF WK-CUR-TEXT (WK-TMP:1) = '@'
043500              MOVE WK-TMP TO WK-LBL-START
043600              ADD 1 TO WK-LBL-START
043700              MOVE 0 TO WK-DOM-LEN
043800              SET WK-LBL-MORE     TO TRUE
043810              SET WK-LBL-OK       TO TRUE
043820              SET WK-LBL-DOT-NONE TO TRUE
044000              PERFORM 9300-ETIQUETA-I THRU 9300-ETIQUETA-F
044100                 UNTIL WK-LBL-DONE
044200              IF WK-LBL-OK AND WK-DOM-LEN > 0 AND
044210                 WK-LBL-DOT-SEEN
044300                 COMPUTE WK-MATCH-LEN =
044400                         WK-RUN-LEN + 1 + WK-DOM-LEN
044500                 MOVE WS-R05-REPL TO WK-MATCH-OUT
044600                 MOVE WS-R05-REPL-LEN TO WK-MATCH-OUT-LEN
044700              END-IF
044800           END-IF
044900        END-IF
045000     END-IF.
045100
045200 3105-PROBAR-R05-F. EXIT.
045300
045400*---- MIDE UNA ETIQUETA DE DOMINIO Y SU PUNTO FINAL --------------
045500*     WK-LBL-START = COMIENZO DE LA ETIQUETA A PROBAR
045600*     SI LA ETIQUETA NO VA SEGUIDA DE '.' ES LA ULTIMA (TLD):
045700*     DEBE SER SOLO LETRAS, LARGO 2 O MAS.
045710*     WK-LBL-DOT-SEEN SE ENCIENDE SOLO AL CONSUMIR UN '.'
045720*     INTERIOR - EVITA AHORA QUE UNA ETIQUETA FINAL SIN NINGUN
045730*     PUNTO (P.EJ. USER@LOCALHOST) SE ACEPTE COMO DOMINIO.
045800 9300-ETIQUETA-I.
045900
046000     MOVE 02 TO WK-CHARSET-MODE
046100     MOVE '-     ' TO WK-EXTRA-SET
046200     MOVE WK-LBL-START TO WK-RUN-START
046300     PERFORM 9000-MEDIR-I THRU 9000-MEDIR-F
046400     MOVE WK-RUN-LEN TO WK-LBL-LEN
046500
046600     IF WK-LBL-LEN = 0
046700        SET WK-LBL-BAD  TO TRUE
046800        SET WK-LBL-DONE TO TRUE
046900     ELSE
047000        MOVE WK-LBL-START TO WK-TMP
047100        ADD  WK-LBL-LEN TO WK-TMP
047200        IF WK-TMP NOT > WS-LINE-WIDTH
047300           AND WK-CUR-TEXT (WK-TMP:1) = '.'
047400           ADD WK-LBL-LEN TO WK-DOM-LEN
047500           ADD 1 TO WK-DOM-LEN
047510           SET WK-LBL-DOT-SEEN TO TRUE
047600           MOVE WK-TMP TO WK-LBL-START
047700           ADD 1 TO WK-LBL-START
047800        ELSE
047900           MOVE WK-CHK-MODE TO WK-CHK-MODE
048000           MOVE WK-LBL-START TO WK-CHK-START
048100           MOVE WK-LBL-LEN TO WK-CHK-COUNT
048200           MOVE 04 TO WK-CHK-MODE
048300           PERFORM 9200-VERIFICAR-RANGO-I
048400              THRU 9200-VERIFICAR-RANGO-F
048500           IF WK-CHK-PASS AND WK-LBL-LEN > 1
048600              ADD WK-LBL-LEN TO WK-DOM-LEN
048700              SET WK-LBL-OK TO TRUE
048800           ELSE
048900              SET WK-LBL-BAD TO TRUE
049000           END-IF
049100           SET WK-LBL-DONE TO TRUE
049200        END-IF
049300     END-IF.
049400
049500 9300-ETIQUETA-F. EXIT.
049600
049700
049800*---- REGLA 06 - SSN NNN-NN-NNNN ---------------------------------
049900 3106-PROBAR-R06-I.
050000
050100     MOVE 'Y' TO WK-CHK-SW
050200     IF WK-POS = 1
050300        CONTINUE
050400     ELSE
050500        MOVE WK-POS TO WK-TMP
050600        SUBTRACT 1 FROM WK-TMP
050700        MOVE WK-CUR-TEXT (WK-TMP:1) TO WK-CH
050750*        2009-06-18 LP CR00914 SPACE TESTS TRUE FOR ALPHABETIC IN
050760*                       COBOL, SO A BLANK WAS WRONGLY TREATED AS
050770*                       A LETTER AND BLOCKED THE BOUNDARY - ONLY
050780*                       AN ACTUAL LETTER OR DIGIT MAY BLOCK IT.
050800        IF WK-CH IS NUMERIC
050810           OR (WK-CH IS ALPHABETIC AND WK-CH NOT = SPACE)
050900           MOVE 'N' TO WK-CHK-SW
051000        END-IF
051100     END-IF
051200
051300     IF WK-CHK-PASS
051400        COMPUTE WK-END = WK-POS + 10
051500        IF WK-END NOT > WS-LINE-WIDTH
051600           MOVE WK-CUR-TEXT (WK-POS:11) TO WK-SSN-CAND
051700           IF WK-SSN-DASH1 = '-' AND WK-SSN-DASH2 = '-'
051800              AND WK-SSN-PART1 IS NUMERIC
051900              AND WK-SSN-PART2 IS NUMERIC
052000              AND WK-SSN-PART3 IS NUMERIC
052100              MOVE WK-POS TO WK-TMP
052200              ADD 11 TO WK-TMP
052300              IF WK-TMP > WS-LINE-WIDTH
052400                 MOVE 11 TO WK-MATCH-LEN
052500              ELSE
052600                 MOVE WK-CUR-TEXT (WK-TMP:1) TO WK-CH
052610*        2009-06-18 LP CR00914 SAME ALPHABETIC/SPACE FIX ON THE
052620*                       TRAILING BOUNDARY - SEE NOTE ABOVE.
052700                 IF WK-CH NOT NUMERIC
052710                    AND NOT (WK-CH IS ALPHABETIC
052720                    AND WK-CH NOT = SPACE)
052800                    MOVE 11 TO WK-MATCH-LEN
052900                 END-IF
053000              END-IF
053100              IF WK-MATCH-LEN > 0
053200                 MOVE WS-R06-REPL TO WK-MATCH-OUT
053300                 MOVE WS-R06-REPL-LEN TO WK-MATCH-OUT-LEN
053400              END-IF
053500           END-IF
053600        END-IF
053700     END-IF.
053800
053900 3106-PROBAR-R06-F. EXIT.
054000
054100
054200*---- REGLA 07 - GITHUB-TOKEN ------------------------------------
054300 3107-PROBAR-R07-I.
054400
054500     COMPUTE WK-END = WK-POS + 39
054600     IF WK-END NOT > WS-LINE-WIDTH
054700        IF WK-CUR-TEXT (WK-POS:4) = 'ghp_'
054800           MOVE WK-POS TO WK-CHK-START
054900           ADD  4 TO WK-CHK-START
055000           MOVE 36 TO WK-CHK-COUNT
055100           MOVE 02 TO WK-CHK-MODE
055200           PERFORM 9200-VERIFICAR-RANGO-I
055300              THRU 9200-VERIFICAR-RANGO-F
055400           IF WK-CHK-PASS
055500              MOVE 40 TO WK-MATCH-LEN
055600              MOVE WS-R07-REPL TO WK-MATCH-OUT
055700              MOVE WS-R07-REPL-LEN TO WK-MATCH-OUT-LEN
055800           END-IF
055900        END-IF
056000     END-IF.
056100
056200 3107-PROBAR-R07-F. EXIT.
056300
056400
056500*---- REGLA 08 - URL-CREDENTIALS ---------------------------------
056600 3108-PROBAR-R08-I.
056700
056800     MOVE 0 TO WK-PREFIX-LEN
056900     COMPUTE WK-END = WK-POS + 7
057000     IF WK-END NOT > WS-LINE-WIDTH
057100        IF WK-CUR-TEXT-UP (WK-POS:7) = 'HTTP://'
057200           MOVE 7 TO WK-PREFIX-LEN
057300        END-IF
057400     END-IF
057500     IF WK-PREFIX-LEN = 0
057600        COMPUTE WK-END = WK-POS + 8
057700        IF WK-END NOT > WS-LINE-WIDTH
057800           IF WK-CUR-TEXT-UP (WK-POS:8) = 'HTTPS://'
057900              MOVE 8 TO WK-PREFIX-LEN
058000           END-IF
058100        END-IF
058200     END-IF
058300
058400     IF WK-PREFIX-LEN > 0
058500        MOVE WK-POS TO WK-RUN-START
058600        ADD WK-PREFIX-LEN TO WK-RUN-START
058700        MOVE 05 TO WK-CHARSET-MODE
058800        PERFORM 9000-MEDIR-I THRU 9000-MEDIR-F
058900        IF WK-RUN-LEN > 0
059000           MOVE WK-RUN-START TO WK-TMP
059100           ADD WK-RUN-LEN TO WK-TMP
059200           IF WK-TMP NOT > WS-LINE-WIDTH
059300              AND WK-CUR-TEXT (WK-TMP:1) = ':'
059400              MOVE WK-TMP TO WK-RUN-START
059500              ADD 1 TO WK-RUN-START
059600              MOVE WK-RUN-LEN TO WK-TMP2
059700              MOVE 06 TO WK-CHARSET-MODE
059800              PERFORM 9000-MEDIR-I THRU 9000-MEDIR-F
059900              IF WK-RUN-LEN > 0
060000                 MOVE WK-RUN-START TO WK-TMP
060100                 ADD WK-RUN-LEN TO WK-TMP
060200                 IF WK-TMP NOT > WS-LINE-WIDTH
060300                    AND WK-CUR-TEXT (WK-TMP:1) = '@'
060400                    COMPUTE WK-MATCH-LEN =
060500                       WK-PREFIX-LEN + WK-TMP2 + 1
060600                       + WK-RUN-LEN + 1
060700                    STRING WK-CUR-TEXT (WK-POS:WK-PREFIX-LEN)
060800                           DELIMITED BY SIZE
060900                           WS-R08-USER-REPL DELIMITED BY SPACE
061000                           ':' DELIMITED BY SIZE
061100                           WS-R08-PASS-REPL DELIMITED BY SPACE
061200                           '@' DELIMITED BY SIZE
061300                           INTO WK-MATCH-OUT
061400                    MOVE 15 TO WK-TMP
061500                    ADD 15 TO WK-TMP
061600                    ADD 2 TO WK-TMP
061700                    COMPUTE WK-MATCH-OUT-LEN =
061800                       WK-PREFIX-LEN + 15 + 1 + 15 + 1
061900                 END-IF
062000              END-IF
062100           END-IF
062200        END-IF
062300     END-IF.
062400
062500 3108-PROBAR-R08-F. EXIT.
062600
062700
062800*---- REGLA 09 - COOKIE-HEADER (CASE-INSENSITIVE) ----------------
062900 3109-PROBAR-R09-I.
063000
063100     COMPUTE WK-END = WK-POS + 7
063200     IF WK-END NOT > WS-LINE-WIDTH
063300        IF WK-CUR-TEXT-UP (WK-POS:8) = 'COOKIE: '
063400           COMPUTE WK-MATCH-LEN = WS-LINE-WIDTH - WK-POS + 1
063500           MOVE WS-R09-REPL TO WK-MATCH-OUT
063600           MOVE WS-R09-REPL-LEN TO WK-MATCH-OUT-LEN
063700        END-IF
063800     END-IF.
063900
064000 3109-PROBAR-R09-F. EXIT.
064100
064200
064300*---- REGLA 10 - SET-COOKIE-HEADER (CASE-INSENSITIVE) ------------
064400 3110-PROBAR-R10-I.
064500
064600     COMPUTE WK-END = WK-POS + 11
064700     IF WK-END NOT > WS-LINE-WIDTH
064800        IF WK-CUR-TEXT-UP (WK-POS:12) = 'SET-COOKIE: '
064900           COMPUTE WK-MATCH-LEN = WS-LINE-WIDTH - WK-POS + 1
065000           MOVE WS-R10-REPL TO WK-MATCH-OUT
065100           MOVE WS-R10-REPL-LEN TO WK-MATCH-OUT-LEN
065200        END-IF
065300     END-IF.
065400
065500 3110-PROBAR-R10-F. EXIT.
065600
065700
065800*---- REGLA 11 - QUERY-TOKEN (CASE-INSENSITIVE) ------------------
065900 3111-PROBAR-R11-I.
066000
066100     MOVE 0 TO WK-PREFIX-LEN
066200     COMPUTE WK-END = WK-POS + 12
066300     IF WK-END NOT > WS-LINE-WIDTH
066400        IF WK-CUR-TEXT-UP (WK-POS:13) = 'ACCESS_TOKEN='
066500           MOVE 13 TO WK-PREFIX-LEN
066600        END-IF
066700     END-IF
066800
066900     IF WK-PREFIX-LEN = 0
067000        COMPUTE WK-END = WK-POS + 5
067100        IF WK-END NOT > WS-LINE-WIDTH
067200           IF WK-CUR-TEXT-UP (WK-POS:6) = 'TOKEN='
067300              IF WK-POS > 1
067400                 MOVE WK-POS TO WK-TMP
067500                 SUBTRACT 1 FROM WK-TMP
067600                 MOVE WK-CUR-TEXT (WK-TMP:1) TO WK-CH
067700                 IF WK-CH = '?' OR WK-CH = '&'
067800                    MOVE 6 TO WK-PREFIX-LEN
067900                 END-IF
068000              END-IF
068100           END-IF
068200        END-IF
068300     END-IF
068400
068500     IF WK-PREFIX-LEN > 0
068600        MOVE WK-POS TO WK-RUN-START
068700        ADD WK-PREFIX-LEN TO WK-RUN-START
068800        MOVE 03 TO WK-CHARSET-MODE
068900        PERFORM 9000-MEDIR-I THRU 9000-MEDIR-F
069000        IF WK-RUN-LEN > 0
069100           COMPUTE WK-MATCH-LEN = WK-PREFIX-LEN + WK-RUN-LEN
069200           STRING WK-CUR-TEXT (WK-POS:WK-PREFIX-LEN)
069300                  DELIMITED BY SIZE
069400                  WS-R11-SUFFIX (1:WS-R11-SUFFIX-LEN)
069500                  DELIMITED BY SIZE
069600                  INTO WK-MATCH-OUT
069700           COMPUTE WK-MATCH-OUT-LEN =
069800                   WK-PREFIX-LEN + WS-R11-SUFFIX-LEN
069900        END-IF
070000     END-IF.
070100
070200 3111-PROBAR-R11-F. EXIT.
070300
070400
070500*---- REGLA DE USUARIO - COINCIDENCIA LITERAL --------------------
070600 3190-PROBAR-USUARIO-I.
070700
070800     MOVE 0 TO WK-TMP
070900     INSPECT LK-RULE-LITERAL (WK-RULE-IX) TALLYING
071000             WK-TMP FOR CHARACTERS BEFORE INITIAL SPACE
071100
071200     IF WK-TMP > 0
071300        MOVE WK-POS TO WK-END
071400        ADD  WK-TMP TO WK-END
071500        SUBTRACT 1 FROM WK-END
071600        IF WK-END NOT > WS-LINE-WIDTH
071700           IF WK-CUR-TEXT (WK-POS:WK-TMP) =
071800              LK-RULE-LITERAL (WK-RULE-IX) (1:WK-TMP)
071900              MOVE WK-TMP TO WK-MATCH-LEN
072000              MOVE LK-RULE-REPL (WK-RULE-IX) TO WK-MATCH-OUT
072100              MOVE 0 TO WK-TMP2
072200              INSPECT LK-RULE-REPL (WK-RULE-IX) TALLYING
072300                      WK-TMP2 FOR CHARACTERS BEFORE INITIAL
072400                      SPACE
072500              MOVE WK-TMP2 TO WK-MATCH-OUT-LEN
072600           END-IF
072700        END-IF
072800     END-IF.
072900
073000 3190-PROBAR-USUARIO-F. EXIT.
073100
073200
073300*---- MEDIDOR GENERAL DE CORRIDA (COMUN A VARIAS REGLAS) ---------
073400*     ENTRA CON WK-RUN-START Y WK-CHARSET-MODE, DEVUELVE
073500*     WK-RUN-LEN (0 = NO HUBO CORRIDA).
073600 9000-MEDIR-I.
073700
073800     MOVE WK-RUN-START TO WK-RUN-POS
073900     MOVE 0 TO WK-RUN-LEN
074000     SET WK-RUN-GO TO TRUE
074100
074200     PERFORM 9100-MEDIR-CORRIDA-I THRU 9100-MEDIR-CORRIDA-F
074300        UNTIL WK-RUN-POS > WS-LINE-WIDTH OR WK-RUN-STOP.
074400
074500 9000-MEDIR-F. EXIT.
074600
074700 9100-MEDIR-CORRIDA-I.
074800
074900     MOVE WK-CUR-TEXT (WK-RUN-POS:1) TO WK-CH
075000
075100     EVALUATE WK-CHARSET-MODE
075200        WHEN 01
075300           IF WK-CH ALNUM-MIXED
075400              PERFORM 9150-ACEPTAR-CAR-I
075500                 THRU 9150-ACEPTAR-CAR-F
075600           ELSE
075700              SET WK-RUN-STOP TO TRUE
075800           END-IF
075900        WHEN 02
076000           IF WK-CH ALNUM-MIXED
076100              PERFORM 9150-ACEPTAR-CAR-I
076200                 THRU 9150-ACEPTAR-CAR-F
076300           ELSE
076400              PERFORM 9160-PROBAR-EXTRA-I
076500                 THRU 9160-PROBAR-EXTRA-F
076600              IF WK-EXTRA-YES
076700                 PERFORM 9150-ACEPTAR-CAR-I
076800                    THRU 9150-ACEPTAR-CAR-F
076900              ELSE
077000                 SET WK-RUN-STOP TO TRUE
077100              END-IF
077200           END-IF
077300        WHEN 03
077400           IF WK-CH = SPACE OR WK-CH = '&'
077500              SET WK-RUN-STOP TO TRUE
077600           ELSE
077700              PERFORM 9150-ACEPTAR-CAR-I
077800                 THRU 9150-ACEPTAR-CAR-F
077900           END-IF
078000        WHEN 04
078100           IF WK-CH ALNUM-MIXED
078200              PERFORM 9150-ACEPTAR-CAR-I
078300                 THRU 9150-ACEPTAR-CAR-F
078400           ELSE
078500              PERFORM 9160-PROBAR-EXTRA-I
078600                 THRU 9160-PROBAR-EXTRA-F
078700              IF WK-EXTRA-YES
078800                 PERFORM 9150-ACEPTAR-CAR-I
078900                    THRU 9150-ACEPTAR-CAR-F
079000              ELSE
079100                 SET WK-RUN-STOP TO TRUE
079200              END-IF
079300           END-IF
079400        WHEN 05
079500           IF WK-CH = ':' OR WK-CH = '@' OR WK-CH = SPACE
079600              SET WK-RUN-STOP TO TRUE
079700           ELSE
079800              PERFORM 9150-ACEPTAR-CAR-I
079900                 THRU 9150-ACEPTAR-CAR-F
080000           END-IF
080100        WHEN 06
080200           IF WK-CH = '@' OR WK-CH = SPACE
080300              SET WK-RUN-STOP TO TRUE
080400           ELSE
080500              PERFORM 9150-ACEPTAR-CAR-I
080600                 THRU 9150-ACEPTAR-CAR-F
080700           END-IF
080800        WHEN OTHER
080900           SET WK-RUN-STOP TO TRUE
081000     END-EVALUATE.
081100
081200 9100-MEDIR-CORRIDA-F. EXIT.
081300
081400 9150-ACEPTAR-CAR-I.
081500
081600     ADD 1 TO WK-RUN-LEN
081700     ADD 1 TO WK-RUN-POS.
081800
081900 9150-ACEPTAR-CAR-F. EXIT.
082000
082100 9160-PROBAR-EXTRA-I.
082200
082300     SET WK-EXTRA-NO TO TRUE
082400     MOVE 1 TO WK-EXTRA-IX
082500
082600     PERFORM 9165-CHEQUEAR-EXTRA-I THRU 9165-CHEQUEAR-EXTRA-F
082700        UNTIL WK-EXTRA-IX > 6 OR WK-EXTRA-YES.
082800
082900 9160-PROBAR-EXTRA-F. EXIT.
083000
083100 9165-CHEQUEAR-EXTRA-I.
083200
083300     IF WK-EXTRA-CHAR (WK-EXTRA-IX) NOT = SPACE
083400        AND WK-CH = WK-EXTRA-CHAR (WK-EXTRA-IX)
083500        SET WK-EXTRA-YES TO TRUE
083600     ELSE
083700        ADD 1 TO WK-EXTRA-IX
083800     END-IF.
083900
084000 9165-CHEQUEAR-EXTRA-F. EXIT.
084100
084200
084300*---- VERIFICADOR DE RANGO DE LARGO FIJO -------------------------
084400*     ENTRA CON WK-CHK-START / WK-CHK-COUNT / WK-CHK-MODE,
084500*     DEVUELVE WK-CHK-PASS / WK-CHK-FAIL.
084600*     MODO 01 = ALFANUMERICO MAYUSCULA SOLAMENTE
084700*     MODO 02 = ALFANUMERICO (CUALQUIER CAJA)
084800*     MODO 03 = NUMERICO SOLAMENTE
084900*     MODO 04 = ALFABETICO SOLAMENTE
085000 9200-VERIFICAR-RANGO-I.
085100
085200     SET WK-CHK-PASS TO TRUE
085300     MOVE WK-CHK-START TO WK-CHK-POS
085400     MOVE 1 TO WK-CHK-N
085500
085600     PERFORM 9210-VERIFICAR-PASO-I THRU 9210-VERIFICAR-PASO-F
085700        UNTIL WK-CHK-N > WK-CHK-COUNT OR WK-CHK-FAIL.
085800
085900 9200-VERIFICAR-RANGO-F. EXIT.
086000
086100 9210-VERIFICAR-PASO-I.
086200
086300     MOVE WK-CUR-TEXT (WK-CHK-POS:1) TO WK-CH2
086400
086500     EVALUATE WK-CHK-MODE
086600        WHEN 01
086700           IF WK-CH2 NOT ALNUM-UPPER
086800              SET WK-CHK-FAIL TO TRUE
086900           END-IF
087000        WHEN 02
087100           IF WK-CH2 NOT ALNUM-MIXED
087200              SET WK-CHK-FAIL TO TRUE
087300           END-IF
087400        WHEN 03
087500           IF WK-CH2 NOT NUMERIC
087600              SET WK-CHK-FAIL TO TRUE
087700           END-IF
087800        WHEN 04
087900           IF WK-CH2 NOT ALPHABETIC
088000              SET WK-CHK-FAIL TO TRUE
088100           END-IF
088200        WHEN OTHER
088300           SET WK-CHK-FAIL TO TRUE
088400     END-EVALUATE
088500
088600     ADD 1 TO WK-CHK-POS
088700     ADD 1 TO WK-CHK-N.
088800
088900 9210-VERIFICAR-PASO-F. EXIT.
089000
089100
089200*---- DEVUELVE LA LINEA REESCRITA AL LLAMADOR --------------------
089300 9999-FINAL-I.
089400
089500     MOVE WK-CUR-TEXT TO LK-OUT-TEXT.
089600
089700 9999-FINAL-F. EXIT.
