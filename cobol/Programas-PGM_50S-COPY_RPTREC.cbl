000100*////////////// (RPTREC) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT DETALLE DE OFUSCACION (RPTREC)                 *
000400*     ARCHIVO LINE SEQUENTIAL                                *
000500*     UN REGISTRO POR CADA PAR (LINEA DE ENTRADA, REGLA)    *
000600*     QUE PRODUJO AL MENOS UN ACIERTO                        *
000700************************************************************
000800 01  REG-RPT-SALIDA.
000900     03  RPT-LINE-NO          PIC 9(09).
001000     03  FILLER               PIC X(01) VALUE SPACE.
001100     03  RPT-RULE-ID          PIC X(20).
001200     03  FILLER               PIC X(01) VALUE SPACE.
001300     03  RPT-COUNT            PIC 9(04).
001400     03  FILLER               PIC X(10) VALUE SPACES.
