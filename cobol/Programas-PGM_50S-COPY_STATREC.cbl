000100*////////////// (STATREC) ///////////////////////////////////
000200************************************************************
000300*     LAYOUT ESTADISTICA DE CORRIDA (STATREC)               *
000400*     ARCHIVO LINE SEQUENTIAL - UN REGISTRO POR CORRIDA     *
000500************************************************************
000600 01  REG-STAT-SALIDA.
000700     03  STAT-LINES           PIC 9(09).
000800     03  FILLER               PIC X(01) VALUE SPACE.
000900     03  STAT-REDACTIONS      PIC 9(09).
001000     03  FILLER               PIC X(20) VALUE SPACES.
