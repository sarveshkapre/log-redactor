000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   RDCTLSTS.
000300 AUTHOR.       D OKAFOR.
000400 INSTALLATION. DATA SECURITY UNIT.
000500 DATE-WRITTEN. 1992-11-02.
000600 DATE-COMPILED.
000700 SECURITY.     CONFIDENTIAL - AUTHORIZED STAFF ONLY.
000800*REMARKS.  AUDIT UTILITY - LISTS THE EFFECTIVE RULE TABLE THAT
000900*     RDCTBA1S WOULD BUILD FOR A GIVEN RULES-IN / OPTION SET,
001000*     WITHOUT ACTUALLY RUNNING A LOG PASS.  LETS AN OPERATOR
001100*     OR AUDITOR SEE WHAT A REAL RUN WOULD SCRUB.
001200*
001300****************************************************************
001400*                   CHANGE LOG - RDCTLSTS                       *
001500*----------------------------------------------------------------
001600* 1992-11-02 DO CR00233 INITIAL BUILD - SPUN OFF FROM RDCTBA1S    CR00233 
001700*                       SO THE RULE TABLE CAN BE AUDITED WITHOUT
001800*                       A LIVE LOG PASS.
001900* 1994-09-30 MV CR00339 LISTING NOW SHOWS USER RULES APPENDED     CR00339 
002000*                       AFTER THE BUILT-IN SET, SAME ORDER THE
002100*                       ENGINE APPLIES THEM.
002200* 1995-06-12 MV CR00372 EMAIL RULE ADDED TO DEFAULT TABLE.        CR00372 
002300* 1996-01-20 MV CR00401 SSN RULE ADDED TO DEFAULT TABLE.          CR00401 
002400* 1998-10-05 MV CR00481 Y2K READINESS REVIEW - NO 2-DIGIT YEAR    CR00481 
002500*                       FIELDS IN THIS PROGRAM.  NO CHANGE.
002600* 1999-02-14 MV CR00482 Y2K FOLLOW-UP - VERIFIED OK.              CR00482 
002700* 2000-08-21 LP CR00520 COOKIE / SET-COOKIE RULES ADDED TO LIST.  CR00520 
002800* 2001-04-11 LP CR00551 URL CREDENTIALS RULE ADDED TO LIST.       CR00551 
002900* 2003-09-17 LP CR00598 QUERY TOKEN RULE ADDED TO LIST.           CR00598 
003000* 2005-02-02 LP CR00634 API KEY RULE ADDED TO LIST.               CR00634 
003100* 2006-11-29 TO CR00677 AWS KEY RULE ADDED TO LIST.               CR00677 
003200* 2008-06-03 TO CR00711 GITHUB TOKEN RULE ADDED TO LIST.          CR00711 
003300* 2009-01-15 TO CR00725 RAW RULES-IN RECORD NOW DISPLAYED ON A    CR00725
003400*                       DATA ERROR HERE TOO, MATCHING RDCTBA1S.
003410* 2010-02-08 TO CR00935 FILE-CONTROL SELECT RESTORED TO THE SHOP  CR00935
003420*                       STANDARD DDRULES ASSIGN-NAME, MATCHING
003430*                       RDCTBA1S'S SAME-DAY FIX.
003500****************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004210     SWITCH-0 ON STATUS IS SW-0-ON OFF STATUS IS SW-0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT RULES-IN-F  ASSIGN DDRULES
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS FS-RULESIN.
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 FD  RULES-IN-F
005500     LABEL RECORDS ARE STANDARD.
005600*    COPY RULEREC.
005700 01  REG-RULE-ENTRADA.
005800     03  RULE-ID                 PIC X(20).
005900     03  RULE-LITERAL            PIC X(40).
006000     03  RULE-REPLACEMENT        PIC X(40).
006100     03  FILLER                  PIC X(10).
006200
006300 WORKING-STORAGE SECTION.
006400*=======================*
006500
006600 77  FS-RULESIN             PIC X(02) VALUE SPACES.
006700
006800 77  WS-FIN-RULES-SW        PIC X     VALUE 'N'.
006900     88  WS-FIN-RULES                 VALUE 'S'.
007000     88  WS-NO-FIN-RULES              VALUE 'N'.
007100 77  WS-RULES-OPEN-SW       PIC X     VALUE 'N'.
007200     88  WS-RULES-OPEN                VALUE 'Y'.
007300
007400 77  WS-NO-DEFAULTS-SW      PIC X     VALUE 'N'.
007500
007600*////////////// (RULTAB PEGADA) ///////////////////////////////
007700************************************************************
007800*     LAYOUT TABLA DE REGLAS DE OFUSCACION (RULTAB)         *
007900*     UNA ENTRADA POR REGLA; LAS 11 PRIMERAS SON LAS         *
008000*     REGLAS BASE DEL SISTEMA.                               *
008100************************************************************
008200 01  WS-RULE-DEFAULTS.
008300     03  FILLER.
008400         05  FILLER PIC X(20) VALUE 'AWS-KEY'.
008500         05  FILLER PIC X(40)
008600                    VALUE 'AKIA + 16 ALPHANUMERIC UPPER'.
008700         05  FILLER PIC X(40)
008800                    VALUE '[REDACTED_AWS_KEY]'.
008900         05  FILLER PIC 9(02) VALUE 01.
009000     03  FILLER.
009100         05  FILLER PIC X(20) VALUE 'BEARER-AUTH'.
009200         05  FILLER PIC X(40)
009300                    VALUE 'AUTHORIZATION: BEARER TOKEN'.
009400         05  FILLER PIC X(40)
009500                    VALUE 'authorization: bearer [REDACTED]'.
009600         05  FILLER PIC 9(02) VALUE 02.
009700     03  FILLER.
009800         05  FILLER PIC X(20) VALUE 'API-KEY'.
009900         05  FILLER PIC X(40)
010000                    VALUE 'API KEY= VALUE (ANY SPELLING)'.
010100         05  FILLER PIC X(40)
010200                    VALUE 'api_key=[REDACTED]'.
010300         05  FILLER PIC 9(02) VALUE 03.
010400     03  FILLER.
010500         05  FILLER PIC X(20) VALUE 'PASSWORD'.
010600         05  FILLER PIC X(40)
010700                    VALUE 'PASSWORD= VALUE'.
010800         05  FILLER PIC X(40)
010900                    VALUE 'password=[REDACTED]'.
011000         05  FILLER PIC 9(02) VALUE 04.
011100     03  FILLER.
011200         05  FILLER PIC X(20) VALUE 'EMAIL'.
011300         05  FILLER PIC X(40)
011400                    VALUE 'EMAIL ADDRESS'.
011500         05  FILLER PIC X(40)
011600                    VALUE '[REDACTED_EMAIL]'.
011700         05  FILLER PIC 9(02) VALUE 05.
011800     03  FILLER.
011900         05  FILLER PIC X(20) VALUE 'SSN'.
012000         05  FILLER PIC X(40)
012100                    VALUE 'SOCIAL SECURITY NNN-NN-NNNN'.
012200         05  FILLER PIC X(40)
012300                    VALUE '[REDACTED_SSN]'.
012400         05  FILLER PIC 9(02) VALUE 06.
012500     03  FILLER.
012600         05  FILLER PIC X(20) VALUE 'GITHUB-TOKEN'.
012700         05  FILLER PIC X(40)
012800                    VALUE 'GHP_ + 36 ALPHANUMERIC'.
012900         05  FILLER PIC X(40)
013000                    VALUE '[REDACTED_GITHUB_TOKEN]'.
013100         05  FILLER PIC 9(02) VALUE 07.
013200     03  FILLER.
013300         05  FILLER PIC X(20) VALUE 'URL-CREDENTIALS'.
013400         05  FILLER PIC X(40)
013500                    VALUE 'URL USER:PASS@HOST CREDENTIALS'.
013600         05  FILLER PIC X(40)
013700                VALUE '[REDACTED_USER]:[REDACTED_PASS]@'.
013800         05  FILLER PIC 9(02) VALUE 08.
013900     03  FILLER.
014000         05  FILLER PIC X(20) VALUE 'COOKIE-HEADER'.
014100         05  FILLER PIC X(40)
014200                    VALUE 'COOKIE: HEADER VALUE'.
014300         05  FILLER PIC X(40)
014400                    VALUE 'Cookie: [REDACTED]'.
014500         05  FILLER PIC 9(02) VALUE 09.
014600     03  FILLER.
014700         05  FILLER PIC X(20) VALUE 'SET-COOKIE-HEADER'.
014800         05  FILLER PIC X(40)
014900                    VALUE 'SET-COOKIE: HEADER VALUE'.
015000         05  FILLER PIC X(40)
015100                    VALUE 'Set-Cookie: [REDACTED]'.
015200         05  FILLER PIC 9(02) VALUE 10.
015300     03  FILLER.
015400         05  FILLER PIC X(20) VALUE 'QUERY-TOKEN'.
015500         05  FILLER PIC X(40)
015600               VALUE 'ACCESS_TOKEN=/TOKEN= QUERY PARM'.
015700         05  FILLER PIC X(40)
015800                    VALUE 'xxx=[REDACTED]'.
015900         05  FILLER PIC 9(02) VALUE 11.
016000*////////////////////////////////////////////////////////////
016100 01  WS-RULE-TABLE REDEFINES WS-RULE-DEFAULTS.
016200     03  WS-RULE-DFT-ENTRY OCCURS 11 TIMES.
016300         05  WS-RULE-DFT-ID      PIC X(20).
016400         05  WS-RULE-DFT-DESC    PIC X(40).
016500         05  WS-RULE-DFT-REPL    PIC X(40).
016600         05  WS-RULE-DFT-NUMBER  PIC 9(02).
016700*////////////////////////////////////////////////////////////
016800 77  WS-RULE-DFT-COUNT  PIC 9(04) COMP VALUE 11.
016900 77  WK-DFT-IX          PIC 9(04) COMP VALUE ZEROS.
017000
017100*----------- TABLA EFECTIVA PARA EL LISTADO ----------------------
017200 01  WS-EFF-TABLE.
017300     03  WS-EFF-ENTRY OCCURS 200 TIMES.
017400         05  WS-EFF-ID         PIC X(20).
017500         05  WS-EFF-DESC       PIC X(40).
017600         05  WS-EFF-REPL       PIC X(40).
017700         05  WS-EFF-NUMBER     PIC 9(02).
017800         05  WS-EFF-USER-SW    PIC X.
017900             88  WS-EFF-IS-USER    VALUE 'Y'.
018000         05  WS-EFF-LITERAL    PIC X(40).
018050     03  FILLER                PIC X(04) VALUE SPACES.
018100 77  WS-EFF-COUNT           PIC 9(04) COMP VALUE ZEROS.
018200 77  WK-LST-IX              PIC 9(04) COMP VALUE ZEROS.
018300
018400*----------- VISTA ALTERNA DEL REGISTRO DE REGLA DE USUARIO ------
018500 01  WS-RULE-REC-ALT REDEFINES REG-RULE-ENTRADA.
018600     03  WS-RULE-REC-RAW        PIC X(100).
018700
018800*----------- LINEA DEL LISTADO -----------------------------------
018900 01  WS-LIST-LINE            PIC X(102) VALUE SPACES.
019000 01  WS-LIST-LINE-COLS REDEFINES WS-LIST-LINE.
019100     03  WS-LIST-ID          PIC X(20).
019200     03  FILLER              PIC X(01).
019300     03  WS-LIST-DESC        PIC X(40).
019400     03  FILLER              PIC X(01).
019500     03  WS-LIST-REPL        PIC X(40).
019600
019700 77  WS-ED-COUNT             PIC ZZ9.
019800
019900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020000 PROCEDURE DIVISION.
020100
020200 MAIN-PROGRAM-I.
020300
020400     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
020500     PERFORM 4000-LISTAR-I THRU 4000-LISTAR-F
020600     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
020700
020800 MAIN-PROGRAM-F. GOBACK.
020900
021000
021100*---- ARRANQUE: RECONSTRUYE LA MISMA TABLA EFECTIVA QUE RDCTBA1S -
021200 1000-INICIO-I.
021300
021400     MOVE 0 TO RETURN-CODE
021500
021600     IF SW-0-ON
021700        MOVE 'Y' TO WS-NO-DEFAULTS-SW
021800     END-IF
021900
022000     MOVE 0 TO WS-EFF-COUNT
022100     IF WS-NO-DEFAULTS-SW NOT = 'Y'
022200        MOVE 1 TO WK-DFT-IX
022300        PERFORM 1100-CARGAR-DEFECTO-I THRU 1100-CARGAR-DEFECTO-F
022400           UNTIL WK-DFT-IX > WS-RULE-DFT-COUNT
022500     END-IF
022600
022700     OPEN INPUT RULES-IN-F
022800     IF FS-RULESIN = '00'
022900        MOVE 'Y' TO WS-RULES-OPEN-SW
023000        PERFORM 1200-LEER-REGLA-I THRU 1200-LEER-REGLA-F
023100           UNTIL WS-FIN-RULES
023200     END-IF.
023300
023400 1000-INICIO-F. EXIT.
023500
023600
023700 1100-CARGAR-DEFECTO-I.
023800
023900     ADD 1 TO WS-EFF-COUNT
024000     MOVE WS-RULE-DFT-ID     (WK-DFT-IX)
024100                                 TO WS-EFF-ID (WS-EFF-COUNT)
024200     MOVE WS-RULE-DFT-DESC   (WK-DFT-IX)
024300                                 TO WS-EFF-DESC (WS-EFF-COUNT)
024400     MOVE WS-RULE-DFT-REPL   (WK-DFT-IX)
024500                                 TO WS-EFF-REPL (WS-EFF-COUNT)
024600     MOVE WS-RULE-DFT-NUMBER (WK-DFT-IX)
024700                                 TO WS-EFF-NUMBER (WS-EFF-COUNT)
024800     MOVE 'N' TO WS-EFF-USER-SW (WS-EFF-COUNT)
024900     ADD 1 TO WK-DFT-IX.
025000
025100 1100-CARGAR-DEFECTO-F. EXIT.
025200
025300
025400 1200-LEER-REGLA-I.
025500
025600     READ RULES-IN-F
025700        AT END MOVE 'S' TO WS-FIN-RULES-SW
025800     END-READ
025900
026000     IF WS-NO-FIN-RULES
026100        IF RULE-LITERAL = SPACES OR RULE-REPLACEMENT = SPACES
026200           DISPLAY 'RDCTLSTS - BAD RULES-IN RECORD, DATA ERROR'
026250           DISPLAY 'RDCTLSTS - RAW RECORD: ' WS-RULE-REC-RAW
026300           MOVE 2 TO RETURN-CODE
026400           MOVE 'S' TO WS-FIN-RULES-SW
026500        ELSE
026600           ADD 1 TO WS-EFF-COUNT
026700           IF RULE-ID = SPACES
026800              MOVE RULE-LITERAL TO WS-EFF-ID (WS-EFF-COUNT)
026900           ELSE
027000              MOVE RULE-ID      TO WS-EFF-ID (WS-EFF-COUNT)
027100           END-IF
027200           MOVE SPACES          TO WS-EFF-DESC (WS-EFF-COUNT)
027300           MOVE RULE-REPLACEMENT
027400                                TO WS-EFF-REPL (WS-EFF-COUNT)
027500           MOVE 0               TO WS-EFF-NUMBER (WS-EFF-COUNT)
027600           MOVE 'Y'        TO WS-EFF-USER-SW (WS-EFF-COUNT)
027700           MOVE RULE-LITERAL TO WS-EFF-LITERAL (WS-EFF-COUNT)
027800        END-IF
027900     END-IF.
028200
028300 1200-LEER-REGLA-F. EXIT.
028400
028500
028600*---- ESCRIBE EL LISTADO DE LA TABLA EFECTIVA --------------------
028700 4000-LISTAR-I.
028800
028900     DISPLAY 'EFFECTIVE RULE TABLE LISTING'
029000
029100     MOVE 1 TO WK-LST-IX
029200     PERFORM 4100-LISTAR-UNA-I THRU 4100-LISTAR-UNA-F
029300        UNTIL WK-LST-IX > WS-EFF-COUNT
029400
029500     MOVE WS-EFF-COUNT TO WS-ED-COUNT
029600     DISPLAY 'RULES LISTED: ' WS-ED-COUNT.
029700
029800 4000-LISTAR-F. EXIT.
029900
030000
030100 4100-LISTAR-UNA-I.
030200
030300     MOVE SPACES TO WS-LIST-LINE
030400     MOVE WS-EFF-ID   (WK-LST-IX) TO WS-LIST-ID
030500     IF WS-EFF-IS-USER (WK-LST-IX)
030600        MOVE 'USER LITERAL RULE' TO WS-LIST-DESC
030700     ELSE
030800        MOVE WS-EFF-DESC (WK-LST-IX) TO WS-LIST-DESC
030900     END-IF
031000     MOVE WS-EFF-REPL (WK-LST-IX) TO WS-LIST-REPL
031100     DISPLAY WS-LIST-LINE
031200
031300     ADD 1 TO WK-LST-IX.
031400
031500 4100-LISTAR-UNA-F. EXIT.
031600
031700
031800*---- CIERRA LO QUE HAYA QUEDADO ABIERTO -------------------------
031900 9999-FINAL-I.
032000
032100     IF WS-RULES-OPEN
032200        CLOSE RULES-IN-F
032300     END-IF.
032400
032500 9999-FINAL-F. EXIT.
