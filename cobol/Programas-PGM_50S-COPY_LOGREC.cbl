000100*////////////// (LOGREC) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT LINEA DE LOG  (LOGREC)                         *
000400*     ARCHIVO LINE SEQUENTIAL - UNA LINEA = UN REGISTRO      *
000500*     LARGO MAXIMO DE CARGA UTIL = 256 BYTES                *
000600************************************************************
000700 01  REG-LOG-ENTRADA.
000800     03  LOG-TEXT            PIC X(256).
000900************************************************************
001000 01  REG-LOG-SALIDA.
001100     03  OUT-TEXT            PIC X(256).
