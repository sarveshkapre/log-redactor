000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   RDCTBA1S.
000300 AUTHOR.       R HAUSER.
000400 INSTALLATION. DATA SECURITY UNIT.
000500 DATE-WRITTEN. 1991-03-18.
000600 DATE-COMPILED.
000700 SECURITY.     CONFIDENTIAL - AUTHORIZED STAFF ONLY.
000800*REMARKS.  NIGHTLY BATCH PASS OVER AN APPLICATION LOG DATASET.
000900*     SCRUBS SENSITIVE TOKENS (PASSWORDS, TOKENS, KEYS, EMAIL
001000*     ADDRESSES, ETC.) BEFORE THE LOG MAY BE SHIPPED TO THE
001100*     OFFSITE ARCHIVE.  CALLS RDCTENGS ONCE PER LOG LINE.
001200*
001300****************************************************************
001400*                    CHANGE LOG - RDCTBA1S                     *
001500*----------------------------------------------------------------
001600* 1991-03-18 RH CR00114 INITIAL BUILD - MASK PASSWORD/ACCT NOS    CR00114 
001700*                       IN APPLICATION LOGS.
001800* 1991-07-02 RH CR00139 ADD UPSI-0 (NO-DEFAULTS) TO SUPPRESS      CR00139 
001900*                       BUILT-IN RULE SET FOR SPECIAL RUNS.
002000* 1992-01-09 DO CR00201 ADD UPSI-1 (DRY-RUN) FOR AUDIT TRIAL      CR00201 
002100*                       RUNS - NO OUTPUT DATASET WRITTEN.
002200* 1992-11-02 DO CR00233 SPUN OFF RULE LISTING UTILITY RDCTLSTS    CR00233 
002300*                       SO OPERATORS CAN AUDIT THE RULE TABLE
002400*                       WITHOUT RUNNING A REAL PASS.
002500* 1993-05-14 DO CR00266 ADD REDACTION DETAIL REPORT (RPTOUT),     CR00266 
002600*                       CONTROLLED BY UPSI-3.
002700* 1994-02-23 MV CR00310 ADD UPSI-2 (FAIL-ON-REDACTION) SO THE     CR00310 
002800*                       DLP GATE STEP CAN CONDITION ON RC=1.
002900* 1994-09-30 MV CR00339 USER RULES NOW APPENDED AFTER DEFAULTS    CR00339 
003000*                       AND RUN LAST, PER SECURITY OFFICE REQ.
003100* 1995-06-12 MV CR00372 EMAIL ADDRESS MASKING RULE ADDED (SEE     CR00372 
003200*                       RDCTENGS CHANGE LOG).
003300* 1996-01-20 MV CR00401 SSN MASKING RULE ADDED.                   CR00401 
003400* 1997-03-08 MV CR00440 STATSOUT NOW WRITTEN EVEN WHEN DRY-RUN    CR00440 
003500*                       IS SET (UPSI-1) SO VOLUME CAN BE WATCHED.
003600* 1998-10-05 MV CR00481 Y2K READINESS REVIEW - NO 2-DIGIT YEAR    CR00481 
003700*                       FIELDS IN THIS PROGRAM.  NO CHANGE.
003800* 1999-02-14 MV CR00482 Y2K FOLLOW-UP - VERIFIED OK.              CR00482 
003900* 2000-08-21 LP CR00520 COOKIE / SET-COOKIE HEADER RULES ADDED.   CR00520 
004000* 2001-04-11 LP CR00551 URL EMBEDDED USER:PASS RULE ADDED.        CR00551 
004100* 2003-09-17 LP CR00598 QUERY TOKEN RULE ADDED FOR WEB GATEWAY    CR00598 
004200*                       LOGS NOW IN SCOPE.
004300* 2005-02-02 LP CR00634 API KEY= RULE ADDED FOR APP SERVER LOGS.  CR00634 
004400* 2006-11-29 TO CR00677 AWS ACCESS KEY RULE ADDED.                CR00677 
004500* 2008-06-03 TO CR00711 GITHUB TOKEN RULE ADDED FOR SOURCE        CR00711 
004600*                       CONTROL GATEWAY LOGS.
004700* 2009-01-15 TO CR00725 RAW RULES-IN RECORD NOW DISPLAYED WHEN    CR00725
004800*                       THE DATA-ERROR PATH FIRES (BLANK RECORDS
004810*                       INCLUDED) FOR EASIER OPERATOR DIAGNOSIS.
004820* 2010-02-08 TO CR00935 FILE-CONTROL SELECTS RESTORED TO THE      CR00935
004830*                       SHOP STANDARD DDxxxx ASSIGN-NAMES (WERE
004840*                       MISTAKENLY CUT OVER TO PLAIN ASSIGN TO
004850*                       NAMES DURING THE RDCTENGS SPLIT-OFF).
004860* 2010-02-08 TO CR00936 DROPPED THE ONE-OFF SYSIN PARM CARD AND   CR00936
004870*                       RUN-ID DISPLAY - NEVER PART OF THE
004880*                       APPROVED FILE SET FOR THIS JOB AND NOT
004890*                       USED BY ANY DOWNSTREAM STEP.
004900****************************************************************
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS ALNUM-UPPER IS '0' THRU '9' 'A' THRU 'Z'
005710     SWITCH-0 ON STATUS IS SW-0-ON OFF STATUS IS SW-0-OFF
005720     SWITCH-1 ON STATUS IS SW-1-ON OFF STATUS IS SW-1-OFF
005730     SWITCH-2 ON STATUS IS SW-2-ON OFF STATUS IS SW-2-OFF
005740     SWITCH-3 ON STATUS IS SW-3-ON OFF STATUS IS SW-3-OFF
005750     SWITCH-4 ON STATUS IS SW-4-ON OFF STATUS IS SW-4-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT LOG-IN-F    ASSIGN DDLOGIN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-LOGIN.
006400     SELECT LOG-OUT-F   ASSIGN DDLOGOUT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-LOGOUT.
006700     SELECT RULES-IN-F  ASSIGN DDRULES
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS FS-RULESIN.
007000     SELECT REPORT-OUT-F ASSIGN DDRPTOUT
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-RPTOUT.
007300     SELECT STATS-OUT-F ASSIGN DDSTATS
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-STATSOUT.
007600
007700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  LOG-IN-F
008200     LABEL RECORDS ARE STANDARD.
008300*    COPY LOGREC.
008400 01  REG-LOG-ENTRADA.
008500     03  LOG-TEXT                PIC X(256).
008600
008700 FD  LOG-OUT-F
008800     LABEL RECORDS ARE STANDARD.
008900 01  REG-LOG-SALIDA.
009000     03  OUT-TEXT                PIC X(256).
009100
009200 FD  RULES-IN-F
009300     LABEL RECORDS ARE STANDARD.
009400*    COPY RULEREC.
009500 01  REG-RULE-ENTRADA.
009600     03  RULE-ID                 PIC X(20).
009700     03  RULE-LITERAL            PIC X(40).
009800     03  RULE-REPLACEMENT        PIC X(40).
009900     03  FILLER                  PIC X(10).
010000
010100 FD  REPORT-OUT-F
010200     LABEL RECORDS ARE STANDARD.
010300*    COPY RPTREC.
010400 01  REG-RPT-SALIDA.
010500     03  RPT-LINE-NO             PIC 9(09).
010600     03  FILLER                  PIC X(01).
010700     03  RPT-RULE-ID             PIC X(20).
010800     03  FILLER                  PIC X(01).
010900     03  RPT-COUNT               PIC 9(04).
011000     03  FILLER                  PIC X(10).
011100
011200 FD  STATS-OUT-F
011300     LABEL RECORDS ARE STANDARD.
011400*    COPY STATREC.
011500 01  REG-STAT-SALIDA.
011600     03  STAT-LINES              PIC 9(09).
011700     03  FILLER                  PIC X(01).
011800     03  STAT-REDACTIONS         PIC 9(09).
011900     03  FILLER                  PIC X(20).
012000
012100 WORKING-STORAGE SECTION.
012200*=======================*
012300
012400*----------- ESTADOS DE ARCHIVO ----------------------------------
012500 77  FS-LOGIN               PIC X(02) VALUE SPACES.
012600 77  FS-LOGOUT              PIC X(02) VALUE SPACES.
012700 77  FS-RULESIN             PIC X(02) VALUE SPACES.
012800 77  FS-RPTOUT              PIC X(02) VALUE SPACES.
012900 77  FS-STATSOUT            PIC X(02) VALUE SPACES.
013000
013100*----------- SWITCHES DE FIN DE ARCHIVO --------------------------
013200 77  WS-FIN-LOGIN-SW        PIC X     VALUE 'N'.
013300     88  WS-FIN-LOGIN                 VALUE 'S'.
013400     88  WS-NO-FIN-LOGIN              VALUE 'N'.
013500 77  WS-FIN-RULES-SW        PIC X     VALUE 'N'.
013600     88  WS-FIN-RULES                 VALUE 'S'.
013700     88  WS-NO-FIN-RULES              VALUE 'N'.
013800 77  WS-ABEND-SW            PIC X     VALUE 'N'.
013900     88  WS-ABEND                     VALUE 'Y'.
014000     88  WS-OK                        VALUE 'N'.
014100
014200*----------- SWITCHES DE ARCHIVO ABIERTO -------------------------
014300 77  WS-RULES-OPEN-SW       PIC X     VALUE 'N'.
014400     88  WS-RULES-OPEN                VALUE 'Y'.
014500 77  WS-RPT-OPEN-SW         PIC X     VALUE 'N'.
014600     88  WS-RPT-OPEN                  VALUE 'Y'.
014700 77  WS-STATS-OPEN-SW       PIC X     VALUE 'N'.
014800     88  WS-STATS-OPEN                VALUE 'Y'.
014900
015000*----------- OPCIONES DE CORRIDA (VIA UPSI) ----------------------
015100*     UPSI-0 = NO-DEFAULTS     UPSI-1 = DRY-RUN
015200*     UPSI-2 = FAIL-ON-REDACTION
015300*     UPSI-3 = ESCRIBIR REPORT-OUT   UPSI-4 = ESCRIBIR STATS-OUT
015400 77  WS-NO-DEFAULTS-SW      PIC X     VALUE 'N'.
015500 77  WS-DRY-RUN-SW          PIC X     VALUE 'N'.
015600 77  WS-FAIL-ON-RED-SW      PIC X     VALUE 'N'.
015700 77  WS-WANT-RPT-SW         PIC X     VALUE 'N'.
015800 77  WS-WANT-STATS-SW       PIC X     VALUE 'N'.
015900
016600*----------- CONTADORES DE LA CORRIDA ----------------------------
016700 77  WS-LINE-NO             PIC 9(09) COMP VALUE ZEROS.
016800 77  WS-TOT-REDACT          PIC 9(09) COMP VALUE ZEROS.
016900
017000*////////////// (RULTAB PEGADA) ///////////////////////////////
017100************************************************************
017200*     LAYOUT TABLA DE REGLAS DE OFUSCACION (RULTAB)         *
017300*     UNA ENTRADA POR REGLA; LAS 11 PRIMERAS SON LAS         *
017400*     REGLAS BASE DEL SISTEMA.                               *
017500************************************************************
017600 01  WS-RULE-DEFAULTS.
017700     03  FILLER.
017800         05  FILLER PIC X(20) VALUE 'AWS-KEY'.
017900         05  FILLER PIC X(40)
018000                    VALUE 'AKIA + 16 ALPHANUMERIC UPPER'.
018100         05  FILLER PIC X(40)
018200                    VALUE '[REDACTED_AWS_KEY]'.
018300         05  FILLER PIC 9(02) VALUE 01.
018400     03  FILLER.
018500         05  FILLER PIC X(20) VALUE 'BEARER-AUTH'.
018600         05  FILLER PIC X(40)
018700                    VALUE 'AUTHORIZATION: BEARER TOKEN'.
018800         05  FILLER PIC X(40)
018900                    VALUE 'authorization: bearer [REDACTED]'.
019000         05  FILLER PIC 9(02) VALUE 02.
019100     03  FILLER.
019200         05  FILLER PIC X(20) VALUE 'API-KEY'.
019300         05  FILLER PIC X(40)
019400                    VALUE 'API KEY= VALUE (ANY SPELLING)'.
019500         05  FILLER PIC X(40)
019600                    VALUE 'api_key=[REDACTED]'.
019700         05  FILLER PIC 9(02) VALUE 03.
019800     03  FILLER.
019900         05  FILLER PIC X(20) VALUE 'PASSWORD'.
020000         05  FILLER PIC X(40)
020100                    VALUE 'PASSWORD= VALUE'.
020200         05  FILLER PIC X(40)
020300                    VALUE 'password=[REDACTED]'.
020400         05  FILLER PIC 9(02) VALUE 04.
020500     03  FILLER.
020600         05  FILLER PIC X(20) VALUE 'EMAIL'.
020700         05  FILLER PIC X(40)
020800                    VALUE 'EMAIL ADDRESS'.
020900         05  FILLER PIC X(40)
021000                    VALUE '[REDACTED_EMAIL]'.
021100         05  FILLER PIC 9(02) VALUE 05.
021200     03  FILLER.
021300         05  FILLER PIC X(20) VALUE 'SSN'.
021400         05  FILLER PIC X(40)
021500                    VALUE 'SOCIAL SECURITY NNN-NN-NNNN'.
021600         05  FILLER PIC X(40)
021700                    VALUE '[REDACTED_SSN]'.
021800         05  FILLER PIC 9(02) VALUE 06.
021900     03  FILLER.
022000         05  FILLER PIC X(20) VALUE 'GITHUB-TOKEN'.
022100         05  FILLER PIC X(40)
022200                    VALUE 'GHP_ + 36 ALPHANUMERIC'.
022300         05  FILLER PIC X(40)
022400                    VALUE '[REDACTED_GITHUB_TOKEN]'.
022500         05  FILLER PIC 9(02) VALUE 07.
022600     03  FILLER.
022700         05  FILLER PIC X(20) VALUE 'URL-CREDENTIALS'.
022800         05  FILLER PIC X(40)
022900                    VALUE 'URL USER:PASS@HOST CREDENTIALS'.
023000         05  FILLER PIC X(40)
023100                VALUE '[REDACTED_USER]:[REDACTED_PASS]@'.
023200         05  FILLER PIC 9(02) VALUE 08.
023300     03  FILLER.
023400         05  FILLER PIC X(20) VALUE 'COOKIE-HEADER'.
023500         05  FILLER PIC X(40)
023600                    VALUE 'COOKIE: HEADER VALUE'.
023700         05  FILLER PIC X(40)
023800                    VALUE 'Cookie: [REDACTED]'.
023900         05  FILLER PIC 9(02) VALUE 09.
024000     03  FILLER.
024100         05  FILLER PIC X(20) VALUE 'SET-COOKIE-HEADER'.
024200         05  FILLER PIC X(40)
024300                    VALUE 'SET-COOKIE: HEADER VALUE'.
024400         05  FILLER PIC X(40)
024500                    VALUE 'Set-Cookie: [REDACTED]'.
024600         05  FILLER PIC 9(02) VALUE 10.
024700     03  FILLER.
024800         05  FILLER PIC X(20) VALUE 'QUERY-TOKEN'.
024900         05  FILLER PIC X(40)
025000               VALUE 'ACCESS_TOKEN=/TOKEN= QUERY PARM'.
025100         05  FILLER PIC X(40)
025200                    VALUE 'xxx=[REDACTED]'.
025300         05  FILLER PIC 9(02) VALUE 11.
025400*////////////////////////////////////////////////////////////
025500 01  WS-RULE-TABLE REDEFINES WS-RULE-DEFAULTS.
025600     03  WS-RULE-DFT-ENTRY OCCURS 11 TIMES.
025700         05  WS-RULE-DFT-ID      PIC X(20).
025800         05  WS-RULE-DFT-DESC    PIC X(40).
025900         05  WS-RULE-DFT-REPL    PIC X(40).
026000         05  WS-RULE-DFT-NUMBER  PIC 9(02).
026100*////////////////////////////////////////////////////////////
026200 77  WS-RULE-DFT-COUNT  PIC 9(04) COMP VALUE 11.
026300 77  WK-DFT-IX          PIC 9(04) COMP VALUE ZEROS.
026400
026500*----------- TABLA EFECTIVA PARA LA LLAMADA AL MOTOR -------------
026600 01  WS-EFF-TABLE.
026700     03  WS-EFF-ENTRY OCCURS 200 TIMES.
026800         05  WS-EFF-ID         PIC X(20).
026900         05  WS-EFF-DESC       PIC X(40).
027000         05  WS-EFF-REPL       PIC X(40).
027100         05  WS-EFF-NUMBER     PIC 9(02).
027200         05  WS-EFF-USER-SW    PIC X.
027300             88  WS-EFF-IS-USER    VALUE 'Y'.
027400         05  WS-EFF-LITERAL    PIC X(40).
027410     03  FILLER                PIC X(04) VALUE SPACES.
027500 77  WS-EFF-COUNT           PIC 9(04) COMP VALUE ZEROS.
027600 77  WK-ACC-IX              PIC 9(04) COMP VALUE ZEROS.
027700 77  WK-SUM-IX              PIC 9(04) COMP VALUE ZEROS.
027800
027900 01  WS-RULE-TOTALS.
028000     03  WS-RULE-TOTAL OCCURS 200 TIMES PIC 9(09) COMP.
028010     03  FILLER                PIC X(04) VALUE SPACES.
028100
028200 01  WS-LINE-HITS.
028300     03  WS-HIT-COUNT  OCCURS 200 TIMES PIC 9(04) COMP.
028310     03  FILLER                PIC X(04) VALUE SPACES.
028400
028500*----------- VISTA ALTERNA DEL REGISTRO DE REGLA DE USUARIO ------
028600*     PERMITE DETECTAR UN RENGLON TOTALMENTE EN BLANCO (SEPARADOR)
028700*     SIN TRATARLO COMO ERROR DE DATOS.
028800 01  WS-RULE-REC-ALT REDEFINES REG-RULE-ENTRADA.
028900     03  WS-RULE-REC-RAW        PIC X(100).
029000
029100*----------- LINEAS DE TRABAJO PARA LA LLAMADA AL MOTOR ----------
029200 01  WS-CALL-IN-TEXT         PIC X(256) VALUE SPACES.
029300 01  WS-CALL-OUT-TEXT        PIC X(256) VALUE SPACES.
029400
029500*----------- LINEA DE RESUMEN DE FIN DE CORRIDA ------------------
029600 01  WS-SUMMARY-LINE         PIC X(80) VALUE SPACES.
029700 01  WS-SUMMARY-LINE-COLS REDEFINES WS-SUMMARY-LINE.
029800     03  WS-SUM-LABEL        PIC X(20).
029900     03  WS-SUM-VALUE        PIC X(60).
030000
030100 77  WS-ED-LINES             PIC ZZZ,ZZZ,ZZ9.
030200 77  WS-ED-REDACT            PIC ZZZ,ZZZ,ZZ9.
030300 77  WS-ED-RULETOT           PIC ZZZ,ZZZ,ZZ9.
030400
030500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
030600 PROCEDURE DIVISION.
030700
030800 MAIN-PROGRAM-I.
030900
031000     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
031100
031200     IF WS-OK
031300        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
031400           UNTIL WS-FIN-LOGIN
031500        PERFORM 5000-RESUMEN-I THRU 5000-RESUMEN-F
031600     END-IF
031700
031800     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
031900
032000 MAIN-PROGRAM-F. GOBACK.
032100
032200
032300*---- ARRANQUE: OPCIONES, TABLA DE REGLAS, APERTURA DE ARCHIVOS --
032400 1000-INICIO-I.
032500
032600     MOVE 0 TO RETURN-CODE
032700     MOVE ZEROS TO WS-LINE-NO WS-TOT-REDACT
032800     MOVE ZEROS TO WS-RULE-TOTALS
032900
033500     IF SW-0-ON
033600        MOVE 'Y' TO WS-NO-DEFAULTS-SW
033700     END-IF
033800     IF SW-1-ON
033900        MOVE 'Y' TO WS-DRY-RUN-SW
034000     END-IF
034100     IF SW-2-ON
034200        MOVE 'Y' TO WS-FAIL-ON-RED-SW
034300     END-IF
034400     IF SW-3-ON
034500        MOVE 'Y' TO WS-WANT-RPT-SW
034600     END-IF
034700     IF SW-4-ON
034800        MOVE 'Y' TO WS-WANT-STATS-SW
034900     END-IF
035000
035100     MOVE 0 TO WS-EFF-COUNT
035200     IF WS-NO-DEFAULTS-SW NOT = 'Y'
035300        MOVE 1 TO WK-DFT-IX
035400        PERFORM 1100-CARGAR-DEFECTO-I THRU 1100-CARGAR-DEFECTO-F
035500           UNTIL WK-DFT-IX > WS-RULE-DFT-COUNT
035600     END-IF
035700
035800     OPEN INPUT LOG-IN-F
035900     IF FS-LOGIN NOT = '00'
036000        DISPLAY 'RDCTBA1S - LOGIN OPEN FAILED, FS=' FS-LOGIN
036100        MOVE 2 TO RETURN-CODE
036200        SET WS-ABEND TO TRUE
036300     END-IF
036400
036500     IF WS-OK
036600        OPEN OUTPUT LOG-OUT-F
036700        IF FS-LOGOUT NOT = '00'
036800           DISPLAY 'RDCTBA1S - LOGOUT OPEN FAILED, FS=' FS-LOGOUT
036900           MOVE 2 TO RETURN-CODE
037000           SET WS-ABEND TO TRUE
037100        END-IF
037200     END-IF
037300
037400     IF WS-OK
037500        OPEN INPUT RULES-IN-F
037600        IF FS-RULESIN = '00'
037700           MOVE 'Y' TO WS-RULES-OPEN-SW
037800           PERFORM 1200-LEER-REGLA-I THRU 1200-LEER-REGLA-F
037900              UNTIL WS-FIN-RULES
038000        END-IF
038100     END-IF
038200
038300     IF WS-OK AND WS-WANT-RPT-SW = 'Y'
038400        OPEN OUTPUT REPORT-OUT-F
038500        IF FS-RPTOUT = '00'
038600           MOVE 'Y' TO WS-RPT-OPEN-SW
038700        END-IF
038800     END-IF
038900
039000     IF WS-OK AND WS-WANT-STATS-SW = 'Y'
039100        OPEN OUTPUT STATS-OUT-F
039200        IF FS-STATSOUT = '00'
039300           MOVE 'Y' TO WS-STATS-OPEN-SW
039400        END-IF
039500     END-IF
039600
039700     IF WS-OK
039800        PERFORM 2100-LEER-LOGIN-I THRU 2100-LEER-LOGIN-F
039900     END-IF.
040000
040100 1000-INICIO-F. EXIT.
040200
040300
040400*---- COPIA UNA REGLA BASE DE LA TABLA DE DEFECTO A LA EFECTIVA --
040500 1100-CARGAR-DEFECTO-I.
040600
040700     ADD 1 TO WS-EFF-COUNT
040800     MOVE WS-RULE-DFT-ID     (WK-DFT-IX)
040900                                 TO WS-EFF-ID (WS-EFF-COUNT)
041000     MOVE WS-RULE-DFT-DESC   (WK-DFT-IX)
041100                                 TO WS-EFF-DESC (WS-EFF-COUNT)
041200     MOVE WS-RULE-DFT-REPL   (WK-DFT-IX)
041300                                 TO WS-EFF-REPL (WS-EFF-COUNT)
041400     MOVE WS-RULE-DFT-NUMBER (WK-DFT-IX)
041500                                 TO WS-EFF-NUMBER (WS-EFF-COUNT)
041600     MOVE 'N' TO WS-EFF-USER-SW (WS-EFF-COUNT)
041700     ADD 1 TO WK-DFT-IX.
041800
041900 1100-CARGAR-DEFECTO-F. EXIT.
042000
042100
042200*---- LEE Y VALIDA UNA REGLA DE USUARIO DEL ARCHIVO RULES-IN -----
042300 1200-LEER-REGLA-I.
042400
042500     READ RULES-IN-F
042600        AT END MOVE 'S' TO WS-FIN-RULES-SW
042700     END-READ
042800
042900     IF WS-NO-FIN-RULES
043000        IF RULE-LITERAL = SPACES OR RULE-REPLACEMENT = SPACES
043100           DISPLAY 'RDCTBA1S - BAD RULES-IN RECORD, DATA ERROR'
043150           DISPLAY 'RDCTBA1S - RAW RECORD: ' WS-RULE-REC-RAW
043200           MOVE 2 TO RETURN-CODE
043300           SET WS-ABEND TO TRUE
043400           MOVE 'S' TO WS-FIN-RULES-SW
043500        ELSE
043600           ADD 1 TO WS-EFF-COUNT
043700           IF RULE-ID = SPACES
043800              MOVE RULE-LITERAL TO WS-EFF-ID (WS-EFF-COUNT)
043900           ELSE
044000              MOVE RULE-ID      TO WS-EFF-ID (WS-EFF-COUNT)
044100           END-IF
044200           MOVE SPACES          TO WS-EFF-DESC (WS-EFF-COUNT)
044300           MOVE RULE-REPLACEMENT
044400                                TO WS-EFF-REPL (WS-EFF-COUNT)
044500           MOVE 0               TO WS-EFF-NUMBER (WS-EFF-COUNT)
044600           MOVE 'Y'        TO WS-EFF-USER-SW (WS-EFF-COUNT)
044700           MOVE RULE-LITERAL TO WS-EFF-LITERAL (WS-EFF-COUNT)
044800        END-IF
044900     END-IF.
045200
045300 1200-LEER-REGLA-F. EXIT.
045400
045500
045600*---- PROCESA UN RENGLON DE LOG-IN -------------------------------
045700 2000-PROCESO-I.
045800
045900     ADD 1 TO WS-LINE-NO
046000     MOVE LOG-TEXT TO WS-CALL-IN-TEXT
046100
046200     CALL 'RDCTENGS' USING WS-EFF-COUNT
046300                           WS-EFF-TABLE
046400                           WS-CALL-IN-TEXT
046500                           WS-CALL-OUT-TEXT
046600                           WS-LINE-HITS
046700
046800     MOVE 1 TO WK-ACC-IX
046900     PERFORM 2200-ACUMULAR-I THRU 2200-ACUMULAR-F
047000        UNTIL WK-ACC-IX > WS-EFF-COUNT
047100
047200     IF WS-DRY-RUN-SW NOT = 'Y'
047300        MOVE WS-CALL-OUT-TEXT TO OUT-TEXT
047400        WRITE REG-LOG-SALIDA
047500     END-IF
047600
047700     PERFORM 2100-LEER-LOGIN-I THRU 2100-LEER-LOGIN-F.
047800
047900 2000-PROCESO-F. EXIT.
048000
048100
048200*---- LEE EL SIGUIENTE RENGLON DE LOG-IN -------------------------
048300 2100-LEER-LOGIN-I.
048400
048500     READ LOG-IN-F
048600        AT END MOVE 'S' TO WS-FIN-LOGIN-SW
048700     END-READ.
048800
048900 2100-LEER-LOGIN-F. EXIT.
049000
049100
049200*---- ACUMULA LOS ACIERTOS DE UNA REGLA EN LA LINEA ACTUAL -------
049300 2200-ACUMULAR-I.
049400
049500     IF WS-HIT-COUNT (WK-ACC-IX) > 0
049600        ADD WS-HIT-COUNT (WK-ACC-IX) TO WS-TOT-REDACT
049700        ADD WS-HIT-COUNT (WK-ACC-IX) TO WS-RULE-TOTAL (WK-ACC-IX)
049800        IF WS-RPT-OPEN
049900           MOVE WS-LINE-NO TO RPT-LINE-NO
050000           MOVE WS-EFF-ID (WK-ACC-IX) TO RPT-RULE-ID
050100           MOVE WS-HIT-COUNT (WK-ACC-IX) TO RPT-COUNT
050200           WRITE REG-RPT-SALIDA
050300        END-IF
050400     END-IF
050500
050600     ADD 1 TO WK-ACC-IX.
050700
050800 2200-ACUMULAR-F. EXIT.
050900
051000
051100*---- RESUMEN DE FIN DE CORRIDA ----------------------------------
051200 5000-RESUMEN-I.
051300
051400     MOVE SPACES TO WS-SUMMARY-LINE
051500     MOVE 'LOG REDACTION SUMMARY' TO WS-SUM-LABEL
051600     MOVE SPACES TO WS-SUM-VALUE
051700     DISPLAY WS-SUMMARY-LINE
051800
051900     MOVE WS-LINE-NO TO WS-ED-LINES
052000     DISPLAY 'LINES READ:        ' WS-ED-LINES
052100     MOVE WS-TOT-REDACT TO WS-ED-REDACT
052200     DISPLAY 'REDACTIONS:        ' WS-ED-REDACT
052300
052400     MOVE 1 TO WK-SUM-IX
052500     PERFORM 5100-LINEA-REGLA-I THRU 5100-LINEA-REGLA-F
052600        UNTIL WK-SUM-IX > WS-EFF-COUNT
052700
052800     IF WS-STATS-OPEN
052900        MOVE WS-LINE-NO    TO STAT-LINES
053000        MOVE WS-TOT-REDACT TO STAT-REDACTIONS
053100        WRITE REG-STAT-SALIDA
053200     END-IF
053300
053400     IF WS-FAIL-ON-RED-SW = 'Y' AND WS-TOT-REDACT > 0
053500        MOVE 1 TO RETURN-CODE
053600     END-IF.
053700
053800 5000-RESUMEN-F. EXIT.
053900
054000
054100*---- UNA LINEA DEL RESUMEN POR REGLA (SOLO SI TUVO ACIERTOS) ----
054200 5100-LINEA-REGLA-I.
054300
054400     IF WS-RULE-TOTAL (WK-SUM-IX) > 0
054500        MOVE WS-RULE-TOTAL (WK-SUM-IX) TO WS-ED-RULETOT
054600        DISPLAY '  ' WS-EFF-ID (WK-SUM-IX) '  ' WS-ED-RULETOT
054700     END-IF
054800
054900     ADD 1 TO WK-SUM-IX.
055000
055100 5100-LINEA-REGLA-F. EXIT.
055200
055300
055400*---- CIERRA LOS ARCHIVOS QUE HAYAN QUEDADO ABIERTOS -------------
055500 9999-FINAL-I.
055600
055700     IF FS-LOGIN = '00'
055800        CLOSE LOG-IN-F
055900     END-IF
056000     IF FS-LOGOUT = '00'
056100        CLOSE LOG-OUT-F
056200     END-IF
056300     IF WS-RULES-OPEN
056400        CLOSE RULES-IN-F
056500     END-IF
056600     IF WS-RPT-OPEN
056700        CLOSE REPORT-OUT-F
056800     END-IF
056900     IF WS-STATS-OPEN
057000        CLOSE STATS-OUT-F
057100     END-IF.
057200
057300 9999-FINAL-F. EXIT.
