000100*////////////// (RULEREC) ///////////////////////////////////
000200************************************************************
000300*     LAYOUT REGLA DE USUARIO (RULEREC)                     *
000400*     ARCHIVO LINE SEQUENTIAL - COLUMNAS FIJAS               *
000500*     UNA REGLA ADICIONAL POR REGISTRO                       *
000600************************************************************
000700*     POSICION RELATIVA (01:20) ID DE LA REGLA (PUEDE        *
000800*       QUEDAR EN BLANCO; TOMA EL LITERAL COMO ID)           *
000900*     POSICION RELATIVA (21:40) LITERAL A BUSCAR             *
001000*     POSICION RELATIVA (61:40) TEXTO DE REEMPLAZO           *
001100************************************************************
001200 01  REG-RULE-ENTRADA.
001300     03  RULE-ID             PIC X(20).
001400     03  RULE-LITERAL        PIC X(40).
001500     03  RULE-REPLACEMENT    PIC X(40).
001600     03  FILLER              PIC X(10) VALUE SPACES.
