000100*////////////// (RULTAB) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT TABLA DE REGLAS DE OFUSCACION (RULTAB)         *
000400*     UNA ENTRADA POR REGLA; LAS 11 PRIMERAS SON LAS         *
000500*     REGLAS BASE DEL SISTEMA (VER CUADRO MAS ABAJO).        *
000600*     LAS REGLAS DE USUARIO (RULES-IN) SE AGREGAN A          *
000700*     CONTINUACION DE LA 11, EN EL ORDEN DEL ARCHIVO.        *
000800************************************************************
000900*     ENTRADA = 102 BYTES
001000*       01-20   ID DE LA REGLA
001100*       21-60   DESCRIPCION (PARA EL LISTADO)
001200*       61-100  TEXTO DE REEMPLAZO (PARA EL LISTADO)
001300*       101-102 NUMERO DE REGLA BASE (00 = REGLA DE USUARIO)
001400************************************************************
001500 01  WS-RULE-DEFAULTS.
001600     03  FILLER.
001700         05  FILLER PIC X(20) VALUE 'AWS-KEY'.
001800         05  FILLER PIC X(40)
001900                    VALUE 'AKIA + 16 ALPHANUMERIC UPPER'.
002000         05  FILLER PIC X(40)
002100                    VALUE '[REDACTED_AWS_KEY]'.
002200         05  FILLER PIC 9(02) VALUE 01.
002300     03  FILLER.
002400         05  FILLER PIC X(20) VALUE 'BEARER-AUTH'.
002500         05  FILLER PIC X(40)
002600                    VALUE 'AUTHORIZATION: BEARER TOKEN'.
002700         05  FILLER PIC X(40)
002800                    VALUE 'authorization: bearer [REDACTED]'.
002900         05  FILLER PIC 9(02) VALUE 02.
003000     03  FILLER.
003100         05  FILLER PIC X(20) VALUE 'API-KEY'.
003200         05  FILLER PIC X(40)
003300                    VALUE 'API KEY= VALUE (ANY SPELLING)'.
003400         05  FILLER PIC X(40)
003500                    VALUE 'api_key=[REDACTED]'.
003600         05  FILLER PIC 9(02) VALUE 03.
003700     03  FILLER.
003800         05  FILLER PIC X(20) VALUE 'PASSWORD'.
003900         05  FILLER PIC X(40)
004000                    VALUE 'PASSWORD= VALUE'.
004100         05  FILLER PIC X(40)
004200                    VALUE 'password=[REDACTED]'.
004300         05  FILLER PIC 9(02) VALUE 04.
004400     03  FILLER.
004500         05  FILLER PIC X(20) VALUE 'EMAIL'.
004600         05  FILLER PIC X(40)
004700                    VALUE 'EMAIL ADDRESS'.
004800         05  FILLER PIC X(40)
004900                    VALUE '[REDACTED_EMAIL]'.
005000         05  FILLER PIC 9(02) VALUE 05.
005100     03  FILLER.
005200         05  FILLER PIC X(20) VALUE 'SSN'.
005300         05  FILLER PIC X(40)
005400                    VALUE 'SOCIAL SECURITY NNN-NN-NNNN'.
005500         05  FILLER PIC X(40)
005600                    VALUE '[REDACTED_SSN]'.
005700         05  FILLER PIC 9(02) VALUE 06.
005800     03  FILLER.
005900         05  FILLER PIC X(20) VALUE 'GITHUB-TOKEN'.
006000         05  FILLER PIC X(40)
006100                    VALUE 'GHP_ + 36 ALPHANUMERIC'.
006200         05  FILLER PIC X(40)
006300                    VALUE '[REDACTED_GITHUB_TOKEN]'.
006400         05  FILLER PIC 9(02) VALUE 07.
006500     03  FILLER.
006600         05  FILLER PIC X(20) VALUE 'URL-CREDENTIALS'.
006700         05  FILLER PIC X(40)
006800                    VALUE 'URL USER:PASS@HOST CREDENTIALS'.
006900         05  FILLER PIC X(40)
007000                VALUE '[REDACTED_USER]:[REDACTED_PASS]@'.
007100         05  FILLER PIC 9(02) VALUE 08.
007200     03  FILLER.
007300         05  FILLER PIC X(20) VALUE 'COOKIE-HEADER'.
007400         05  FILLER PIC X(40)
007500                    VALUE 'COOKIE: HEADER VALUE'.
007600         05  FILLER PIC X(40)
007700                    VALUE 'Cookie: [REDACTED]'.
007800         05  FILLER PIC 9(02) VALUE 09.
007900     03  FILLER.
008000         05  FILLER PIC X(20) VALUE 'SET-COOKIE-HEADER'.
008100         05  FILLER PIC X(40)
008200                    VALUE 'SET-COOKIE: HEADER VALUE'.
008300         05  FILLER PIC X(40)
008400                    VALUE 'Set-Cookie: [REDACTED]'.
008500         05  FILLER PIC 9(02) VALUE 10.
008600     03  FILLER.
008700         05  FILLER PIC X(20) VALUE 'QUERY-TOKEN'.
008800         05  FILLER PIC X(40)
008900               VALUE 'ACCESS_TOKEN=/TOKEN= QUERY PARM'.
009000         05  FILLER PIC X(40)
009100                    VALUE 'xxx=[REDACTED]'.
009200         05  FILLER PIC 9(02) VALUE 11.
009300*////////////////////////////////////////////////////////////
009400 01  WS-RULE-TABLE REDEFINES WS-RULE-DEFAULTS.
009500     03  WS-RULE-DFT-ENTRY OCCURS 11 TIMES.
009600         05  WS-RULE-DFT-ID      PIC X(20).
009700         05  WS-RULE-DFT-DESC    PIC X(40).
009800         05  WS-RULE-DFT-REPL    PIC X(40).
009900         05  WS-RULE-DFT-NUMBER  PIC 9(02).
010000*////////////////////////////////////////////////////////////
010100 77  WS-RULE-DFT-COUNT  PIC 9(04) COMP VALUE 11.
